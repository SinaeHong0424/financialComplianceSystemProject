000100****************************************************************
000200*                 C O P Y   B O O K   D F C V I O 1
000300*----------------------------------------------------------------
000400* APLICACION  : CUMPLIMIENTO FINANCIERO (DFC)
000500* DESCRIPCION : LAYOUT DEL ARCHIVO DE VIOLACIONES DE CUMPLIMIENTO
000600*             : REGISTRADAS CONTRA UNA ENTIDAD FINANCIERA REGULADA
000700* USADO POR   : DFCRPT01 (FD VIOLATION-FILE)
000800* FECHA       : 03/02/1991   PROGRAMADOR : E. RAMIREZ (PEDR)
000900* BPM/RATIONAL: 241905
001000****************************************************************
001100 01  REG-VIOLATION.
001200     05  VIO-LLAVE.
001300         10  VIO-ID                    PIC 9(09).
001400     05  VIO-ENTIDAD-LLAVE             PIC 9(09).
001500     05  VIO-TIPO                      PIC X(20).
001600     05  VIO-CODIGO                    PIC X(10).
001700     05  VIO-DESCRIPCION               PIC X(60).
001800     05  VIO-SEVERIDAD                 PIC X(08).
001900         88  VIO-SEVERIDAD-BAJA            VALUE 'LOW'.
002000         88  VIO-SEVERIDAD-MEDIA           VALUE 'MEDIUM'.
002100         88  VIO-SEVERIDAD-ALTA            VALUE 'HIGH'.
002200         88  VIO-SEVERIDAD-CRITICA         VALUE 'CRITICAL'.
002300*--------------------------------------------------------------
002400* FECHA DE LA VIOLACION, DESGLOSADA EN AAAA-MM-DD, MISMO
002500* ESQUEMA DE DESGLOSE QUE SE USA EN TODA LA APLICACION PARA
002600* FECHAS QUE SE COMPARAN O PROYECTAN.
002700*--------------------------------------------------------------
002800     05  VIO-FECHA-VIOLACION           PIC 9(08).
002900     05  VIO-FECHA-VIOLACION-R REDEFINES
003000                              VIO-FECHA-VIOLACION.
003100         10  VIO-FECVIO-ANIO           PIC 9(04).
003200         10  VIO-FECVIO-MES            PIC 9(02).
003300         10  VIO-FECVIO-DIA            PIC 9(02).
003400     05  VIO-FECHA-DESCUBRIMIENTO      PIC 9(08).
003500     05  VIO-REPORTADO-POR             PIC X(20).
003600     05  VIO-MULTA-MONTO               PIC S9(09)V99 COMP-3.
003700     05  VIO-MULTA-PAGADA-FLAG         PIC X(01).
003800         88  VIO-MULTA-ESTA-PAGADA         VALUE 'Y'.
003900         88  VIO-MULTA-NO-PAGADA           VALUE 'N'.
004000     05  VIO-FECHA-VENCE-PAGO          PIC 9(08).
004100     05  VIO-FECHA-VENCE-PAGO-R REDEFINES
004200                              VIO-FECHA-VENCE-PAGO.
004300         10  VIO-FECVENCE-ANIO         PIC 9(04).
004400         10  VIO-FECVENCE-MES          PIC 9(02).
004500         10  VIO-FECVENCE-DIA          PIC 9(02).
004600     05  VIO-FECHA-PAGO                PIC 9(08).
004700     05  VIO-STATUS                    PIC X(16).
004800         88  VIO-STATUS-EN-REVISION        VALUE 'UNDER-REVIEW'.
004900         88  VIO-STATUS-CONFIRMADA         VALUE 'CONFIRMED'.
005000         88  VIO-STATUS-RESUELTA           VALUE 'RESOLVED'.
005100         88  VIO-STATUS-APELADA            VALUE 'APPEALED'.
005200         88  VIO-STATUS-DESESTIMADA        VALUE 'DISMISSED'.
005300     05  VIO-FECHA-RESOLUCION          PIC 9(08).
005400     05  VIO-NOTAS-RESOLUCION          PIC X(40).
005500     05  VIO-ACCION-CORRECTIVA         PIC X(40).
005600     05  VIO-SEGUIMIENTO-FLAG          PIC X(01).
005700         88  VIO-REQUIERE-SEGUIMIENTO      VALUE 'Y'.
005800         88  VIO-NO-REQUIERE-SEGUIMIENTO   VALUE 'N'.
005900     05  VIO-FECHA-SEGUIMIENTO         PIC 9(08).
006000     05  FILLER                        PIC X(12).
