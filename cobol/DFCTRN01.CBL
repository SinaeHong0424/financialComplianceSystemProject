000100******************************************************************
000200* FECHA       : 04/02/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO FINANCIERO (DFC)                    *
000500* PROGRAMA    : DFC1T01A                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL MAESTRO DE ENTIDADES A UNA TABLA EN     *
000800*             : MEMORIA, APLICA LAS TRANSACCIONES DE REVISION,   *
000900*             : RENOVACION, SUSPENSION, REACTIVACION, CAMBIO DE  *
001000*             : STATUS, CAMBIO DE RIESGO Y BAJA DE LICENCIA, Y   *
001100*             : REGRABA EL MAESTRO ACTUALIZADO                   *
001200* ARCHIVOS    : ENTITY-FILE=E, TRANS-FILE=E, ENTITY-OUT=S,       *
001300*             : REPORT-FILE=S (EXTEND)                           *
001400* ACCION (ES) : T=TRANSACCIONES                                  *
001500* INSTALADO   : 20/02/1991                                       *
001600* BPM/RATIONAL: 241905                                           *
001700* NOMBRE      : APLICACION DE TRANSACCIONES DE CUMPLIMIENTO      *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S
002000*----------------------------------------------------------------
002100* FECHA     PROGRAMADOR  TICKET     DESCRIPCION
002200* --------  -----------  ---------  ------------------------
002300* 04/02/91  PEDR         241905-03  VERSION INICIAL, CARGA DE
002400*                                   TABLA Y BUSQUEDA BINARIA
002500*                                   POR LLAVE DE ENTIDAD.
002600* 26/02/91  PEDR         241905-06  SE AGREGA APLICACION DE
002700*                                   TRANSACCIONES REVIEW/RENEW/
002800*                                   STATUS/RISK.
002900* 10/07/91  MLOP         241905-08  SE AGREGA SUSPEND/
003000*                                   REINSTATE/DEACTIVATE Y
003100*                                   VALIDACION DE TRANSICION
003200*                                   DE STATUS.
003300* 25/03/92  PEDR         241905-10  SE AGREGA SECCION DE
003400*                                   TRANSACCIONES RECHAZADAS
003500*                                   AL REPORTE (EXTEND).
003600* 14/11/93  JCAB         241905-13  REVISION QA: LA ENTIDAD NO
003700*                                   ENCONTRADA DEBE RECHAZAR
003800*                                   LA TRANSACCION, NO ABORTAR
003900*                                   EL PROCESO.
004000* 05/05/94  PEDR         241905-16  SE AGREGA REESCRITURA DEL
004100*                                   MAESTRO ACTUALIZADO A
004200*                                   ENTITY-OUT EN ORDEN DE
004300*                                   LLAVE.
004400* 30/09/98  MLOP         241905-19  Y2K: SE REVISAN TODAS LAS
004500*                                   COMPARACIONES DE FECHA DEL
004600*                                   PROGRAMA, NINGUN CAMPO USA
004700*                                   AAAA A DOS POSICIONES.
004800* 12/03/99  PEDR         241905-21  CORRECCION: SUSPENDED NO
004900*                                   PUEDE PASAR A COMPLIANT
005000*                                   DIRECTAMENTE POR STATUS.
005100* 08/07/99  JCAB         241905-25  SE AGREGA REGLA DE ESCALA
005200*                                   DE RIESGO (NO PERMITE
005300*                                   BAJAR DE NIVEL POR RISK).
005400* 14/08/25  JCAB         241905-27  RECERTIFICACION ANUAL DE
005500*                                   CUMPLIMIENTO.
005600* 10/08/26  MLOP         241905-31  SE QUITA EL RECHAZO DE RISK
005700*                                   AL BAJAR DE NIVEL, NO ESTA EN
005800*                                   LA NORMATIVA. SE AGREGA
005900*                                   RENGLON DE ALERTA/AVISO AL
006000*                                   REPORTE PARA ESCALAMIENTO DE
006100*                                   RIESGO Y PARA LOS CAMBIOS DE
006200*                                   STATUS QUE REQUIEREN
006300*                                   SUPERVISION DEL OFICIAL DE
006400*                                   CUMPLIMIENTO.
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    DFC1T01A.
006800 AUTHOR.        ERICK RAMIREZ.
006900 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE
007000                CUMPLIMIENTO FINANCIERO.
007100 DATE-WRITTEN.  04/02/1991.
007200 DATE-COMPILED.
007300 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUMPLIMIENTO.
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS DIGITOS IS '0' THRU '9'
007900     UPSI-0 IS WS-DETALLE ON  STATUS IS CON-DETALLE
008000                          OFF STATUS IS SIN-DETALLE.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT ENTITY-FILE ASSIGN TO ENTFILE
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS FS-ENTITY
008600                            FSE-ENTITY.
008700     SELECT TRANS-FILE  ASSIGN TO TRNFILE
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS  IS FS-TRANS
009000                            FSE-TRANS.
009100     SELECT ENTITY-OUT  ASSIGN TO ENTSALE
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS FS-ENTSALE
009400                            FSE-ENTSALE.
009500     SELECT REPORT-FILE ASSIGN TO RPTFILE
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS FS-REPORTE.
009800 DATA DIVISION.
009900 FILE SECTION.
010000*1 -->MAESTRO DE ENTIDADES FINANCIERAS REGULADAS (ENTRADA)
010100 FD  ENTITY-FILE.
010200     COPY DFCENT1
010300          REPLACING ==REG-ENTITY== BY ==REG-ENTITY-MST==
010400                    ==ENT-==       BY ==MST-==.
010500*2 -->ARCHIVO DE TRANSACCIONES DE CUMPLIMIENTO Y LICENCIA
010600 FD  TRANS-FILE.
010700     COPY DFCTRN1.
010800*3 -->MAESTRO DE ENTIDADES ACTUALIZADO (SALIDA)
010900 FD  ENTITY-OUT.
011000     COPY DFCENT1
011100          REPLACING ==REG-ENTITY== BY ==REG-ENTITY-SAL==
011200                    ==ENT-==       BY ==SAL-==.
011300*4 -->REPORTE DE CUMPLIMIENTO, SECCION DE RECHAZOS (EXTEND)
011400 FD  REPORT-FILE
011500     REPORT IS REPORTE-RECHAZOS.
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011900******************************************************************
012000 01 WKS-FS-STATUS.
012100    02 WKS-STATUS.
012200       04 FS-ENTITY              PIC 9(02) VALUE ZEROES.
012300       04 FSE-ENTITY.
012400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700       04 FS-TRANS               PIC 9(02) VALUE ZEROES.
012800       04 FSE-TRANS.
012900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200       04 FS-ENTSALE             PIC 9(02) VALUE ZEROES.
013300       04 FSE-ENTSALE.
013400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700       04 FS-REPORTE             PIC 9(02) VALUE ZEROES.
013800       04 PROGRAMA               PIC X(08) VALUE 'DFC1T01A'.
013900       04 ARCHIVO                PIC X(08) VALUE SPACES.
014000       04 ACCION                 PIC X(10) VALUE SPACES.
014100       04 LLAVE                  PIC X(32) VALUE SPACES.
014200 01 WKS-FLAGS-FIN.
014300    02 WKS-FIN-ENTITY             PIC 9(01) VALUE ZEROES.
014400       88 FIN-ENTITY-FILE                    VALUE 1.
014500    02 WKS-FIN-TRANS              PIC 9(01) VALUE ZEROES.
014600       88 FIN-TRANS-FILE                     VALUE 1.
014700******************************************************************
014800*          TABLA DE ENTIDADES EN MEMORIA (BUSQUEDA BINARIA)      *
014900******************************************************************
015000 01 WKS-TBL-CONT                  PIC 9(05) COMP VALUE ZEROES.
015100 01 WKS-TBL-MAXIMO                PIC 9(05) COMP VALUE 09999.
015200 01 TBL-ENTIDADES.
015700       COPY DFCENT1
015800            REPLACING ==01  REG-ENTITY.==
015910                      BY ==02  TBL-ENTRADA OCCURS 1 TO 9999 TIMES
015920                          DEPENDING ON WKS-TBL-CONT
015930                          ASCENDING KEY IS ENT-ID
015940                          INDEXED BY IX-ENT.==.
016000 01 WKS-TBL-SUBIND                PIC 9(05) COMP VALUE ZEROES.
016100******************************************************************
016200*              FECHA DE PROCESO Y CAMPOS DE CALENDARIO           *
016300******************************************************************
016400 01 WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
016500 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016600    02 WKS-FP-ANIO                PIC 9(04).
016700    02 WKS-FP-MES                 PIC 9(02).
016800    02 WKS-FP-DIA                 PIC 9(02).
016900*--> TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NORMAL)
017000 01 WKS-TABLA-DIAS-ACUM.
017100    02 FILLER PIC 9(03) VALUE 000.
017200    02 FILLER PIC 9(03) VALUE 031.
017300    02 FILLER PIC 9(03) VALUE 059.
017400    02 FILLER PIC 9(03) VALUE 090.
017500    02 FILLER PIC 9(03) VALUE 120.
017600    02 FILLER PIC 9(03) VALUE 151.
017700    02 FILLER PIC 9(03) VALUE 181.
017800    02 FILLER PIC 9(03) VALUE 212.
017900    02 FILLER PIC 9(03) VALUE 243.
018000    02 FILLER PIC 9(03) VALUE 273.
018100    02 FILLER PIC 9(03) VALUE 304.
018200    02 FILLER PIC 9(03) VALUE 334.
018300 01 WKS-DIAS-ACUM-R REDEFINES WKS-TABLA-DIAS-ACUM.
018400    02 WKS-DIAS-ANTES-MES         PIC 9(03) OCCURS 12 TIMES.
018500 01 WKS-JULIANO-TRABAJO.
018600    02 WKS-JUL-ANIO               PIC 9(04) COMP.
018700    02 WKS-JUL-MES                PIC 9(02) COMP.
018800    02 WKS-JUL-DIA                PIC 9(02) COMP.
018900    02 WKS-JUL-A4                 PIC 9(04) COMP.
019000    02 WKS-JUL-A100                PIC 9(04) COMP.
019100    02 WKS-JUL-A400                PIC 9(04) COMP.
019200    02 WKS-JUL-BISIESTOS          PIC 9(06) COMP.
019300    02 WKS-JUL-ES-BISIESTO        PIC 9(01) COMP.
019400       88 WKS-JUL-ANIO-BISIESTO       VALUE 1.
019500    02 WKS-JUL-RESIDUO            PIC 9(04) COMP.
019600    02 WKS-JUL-RESULTADO          PIC 9(09) COMP.
019700 01 WKS-JULIANO-1                 PIC 9(09) COMP VALUE ZEROES.
019800******************************************************************
019900*          TABLA DE ORDEN DE RIESGO PARA ESCALAMIENTO            *
020000******************************************************************
020100 01 WKS-TABLA-RISK-ORDEN.
020200    02 FILLER  PIC X(10) VALUE 'LOW      1'.
020300    02 FILLER  PIC X(10) VALUE 'MEDIUM   2'.
020400    02 FILLER  PIC X(10) VALUE 'HIGH     3'.
020500    02 FILLER  PIC X(10) VALUE 'CRITICAL 4'.
020600 01 WKS-RISK-ORDEN-R REDEFINES WKS-TABLA-RISK-ORDEN.
020700    02 WKS-RISK-ENTRADA OCCURS 4 TIMES
020800                         INDEXED BY IX-RISK.
020900       04 WKS-RISK-NOMBRE         PIC X(09).
021000       04 WKS-RISK-ORDEN          PIC 9(01).
021100 01 WKS-ORDEN-RISK-VIEJO           PIC 9(01) VALUE ZEROES.
021200 01 WKS-ORDEN-RISK-NUEVO           PIC 9(01) VALUE ZEROES.
021300******************************************************************
021400*          CAMPOS DE TRABAJO DE PROCESO DE TRANSACCIONES         *
021500******************************************************************
021600 01 WKS-TRANSACCION-VALIDA        PIC X(01) VALUE 'Y'.
021700       88 WKS-TRN-ES-VALIDA               VALUE 'Y'.
021800       88 WKS-TRN-NO-ES-VALIDA            VALUE 'N'.
021900 01 WKS-MOTIVO-RECHAZO            PIC X(40) VALUE SPACES.
022000 01 WKS-CNT-LEIDAS                PIC S9(07) COMP VALUE ZEROES.
022100 01 WKS-CNT-APLICADAS             PIC S9(07) COMP VALUE ZEROES.
022200 01 WKS-CNT-RECHAZADAS            PIC S9(07) COMP VALUE ZEROES.
022300 01 WKS-CNT-ALERTAS               PIC S9(07) COMP VALUE ZEROES.
022400 01 WKS-CNT-ESCRITAS              PIC S9(07) COMP VALUE ZEROES.
022500******************************************************************
022600*              BANDERAS DERIVADAS DE LA ENTIDAD EN TABLA         *
022700******************************************************************
022800 01 WKS-BANDERAS-ENTIDAD.
022900    02 WKS-ENT-LIC-VENCIDA        PIC X(01) VALUE 'N'.
023000       88 ENT-LIC-ESTA-VENCIDA        VALUE 'Y'.
023100    02 WKS-ENT-LIC-POR-VENCER     PIC X(01) VALUE 'N'.
023200    02 WKS-ENT-REVISION-ATRASADA  PIC X(01) VALUE 'N'.
023300       88 ENT-REV-ESTA-ATRASADA       VALUE 'Y'.
023400 01 WKS-DIAS-EXPIRA-PRONTO        PIC 9(03) VALUE 60.
023500 01 WKS-DIAS-ENTRE-FECHAS         PIC S9(09) COMP VALUE ZEROES.
023600 01 WKS-STATUS-PROPUESTO          PIC X(20) VALUE SPACES.
023700*--------------------------------------------------------------
023800* BANDERA DE ALERTA/AVISO DE LA TRANSACCION EN CURSO, USADA POR
023900* STATUS Y RISK PARA MARCAR RENGLONES DE SUPERVISION EN EL
024000* REPORTE SIN RECHAZAR LA TRANSACCION (ESTA SE APLICA IGUAL).
024100*--------------------------------------------------------------
024200 01 WKS-ALERTA-FLAG               PIC X(01) VALUE 'N'.
024300       88 WKS-EMITE-ALERTA               VALUE 'Y'.
024400 01 WKS-MOTIVO-ALERTA             PIC X(40) VALUE SPACES.
024500******************************************************************
024600*              AREA DE TRANSACCION Y CAMPOS DE ENCABEZADO        *
024700******************************************************************
024800 01 WKS-TITULO-PROGRAMA           PIC X(40) VALUE
024900    'REPORTE DE TRANSACCIONES RECHAZADAS   '.
025000 01 WKS-GUIONES                   PIC X(60) VALUE ALL '-'.
025100 REPORT SECTION.
025200 RD  REPORTE-RECHAZOS
025300     CONTROL FINAL
025400     PAGE LIMIT 60 LINES
025500     HEADING 1
025600     FIRST DETAIL 4
025700     LAST DETAIL 56
025800     FOOTING 58.
025900 01  TIPO IS PH.
026000     02  LINE 1.
026100         03  COLUMN 1   PIC X(40) SOURCE WKS-TITULO-PROGRAMA.
026200         03  COLUMN 55  PIC X(10) VALUE 'DFC1T01A'.
026300         03  COLUMN 70  PIC ZZZ9  SOURCE PAGE-COUNTER.
026400     02  LINE 2.
026500         03  COLUMN 1   PIC X(20) VALUE 'FECHA DE PROCESO :'.
026600         03  COLUMN 22  PIC 9(08) SOURCE WKS-FECHA-PROCESO.
026700     02  LINE 3.
026800         03  COLUMN 1   PIC X(60) SOURCE WKS-GUIONES.
026900 01  RENGLON-RECHAZO TYPE IS DETAIL.
027000     02  LINE PLUS 1.
027100         03  COLUMN 1   PIC 9(09) SOURCE TRN-ENTIDAD-LLAVE.
027200         03  COLUMN 12  PIC X(10) SOURCE TRN-CODIGO.
027300         03  COLUMN 24  PIC X(40) SOURCE WKS-MOTIVO-RECHAZO.
027400 01  RENGLON-ALERTA TYPE IS DETAIL.
027500     02  LINE PLUS 1.
027600         03  COLUMN 1   PIC 9(09) SOURCE TRN-ENTIDAD-LLAVE.
027700         03  COLUMN 12  PIC X(10) SOURCE TRN-CODIGO.
027800         03  COLUMN 24  PIC X(40) SOURCE WKS-MOTIVO-ALERTA.
027900 01  TIPO IS RF.
028000     02  LINE PLUS 2.
028100         03  COLUMN 1   PIC X(60) SOURCE WKS-GUIONES.
028200     02  LINE PLUS 1.
028300         03  COLUMN 1   PIC X(30) VALUE
028400             'TRANSACCIONES LEIDAS      :'.
028500         03  COLUMN 32  PIC ZZZ,ZZ9 SOURCE WKS-CNT-LEIDAS.
028600     02  LINE PLUS 1.
028700         03  COLUMN 1   PIC X(30) VALUE
028800             'TRANSACCIONES APLICADAS   :'.
028900         03  COLUMN 32  PIC ZZZ,ZZ9 SOURCE WKS-CNT-APLICADAS.
029000     02  LINE PLUS 1.
029100         03  COLUMN 1   PIC X(30) VALUE
029200             'TRANSACCIONES RECHAZADAS  :'.
029300         03  COLUMN 32  PIC ZZZ,ZZ9 SOURCE WKS-CNT-RECHAZADAS.
029400     02  LINE PLUS 1.
029500         03  COLUMN 1   PIC X(30) VALUE
029600             'ALERTAS/AVISOS EMITIDOS   :'.
029700         03  COLUMN 32  PIC ZZZ,ZZ9 SOURCE WKS-CNT-ALERTAS.
029800     02  LINE PLUS 1.
029900         03  COLUMN 1   PIC X(30) VALUE
030000             'REGISTROS DE SALIDA       :'.
030100         03  COLUMN 32  PIC ZZZ,ZZ9 SOURCE WKS-CNT-ESCRITAS.
030200 PROCEDURE DIVISION.
030300******************************************************************
030400*                    PARRAFO DE CONTROL PRINCIPAL                *
030500******************************************************************
030600 000-PRINCIPAL.
030700     PERFORM 100-INICIO
030800        THRU 100-INICIO-EXIT.
030900     PERFORM 150-CARGA-TABLA-ENTIDADES
031000        THRU 150-CARGA-TABLA-ENTIDADES-EXIT
031100        UNTIL FIN-ENTITY-FILE.
031200     PERFORM 200-PROCESA-TRANSACCIONES
031300        THRU 200-PROCESA-TRANSACCIONES-EXIT
031400        UNTIL FIN-TRANS-FILE.
031500     PERFORM 700-ESCRIBE-ENTITY-OUT
031600        THRU 700-ESCRIBE-ENTITY-OUT-EXIT
031700        VARYING IX-ENT FROM 1 BY 1
031800        UNTIL IX-ENT > WKS-TBL-CONT.
031900     PERFORM 900-CIERRA-PROGRAMA
032000        THRU 900-CIERRA-PROGRAMA-EXIT.
032100     STOP RUN.
032200******************************************************************
032300*        ABRE ARCHIVOS, INICIALIZA REPORTE Y FECHA DE PROCESO    *
032400******************************************************************
032500 100-INICIO.
032600     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
032700     MOVE 'DFC1T01A'          TO PROGRAMA.
032800     MOVE 'ENTITY-FILE'       TO ARCHIVO.
032900     MOVE 'OPEN'              TO ACCION.
033000     OPEN INPUT  ENTITY-FILE.
033100     IF FS-ENTITY NOT = '00'
033200        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
033300                               FS-ENTITY FSE-ENTITY
033400        MOVE 9 TO WKS-FIN-ENTITY
033500     END-IF.
033600     MOVE 'TRANS-FILE'        TO ARCHIVO.
033700     OPEN INPUT  TRANS-FILE.
033800     IF FS-TRANS NOT = '00'
033900        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
034000                               FS-TRANS FSE-TRANS
034100        MOVE 9 TO WKS-FIN-TRANS
034200     END-IF.
034300     MOVE 'ENTITY-OUT'        TO ARCHIVO.
034400     OPEN OUTPUT ENTITY-OUT.
034500     IF FS-ENTSALE NOT = '00'
034600        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
034700                               FS-ENTSALE FSE-ENTSALE
034800     END-IF.
034900     OPEN EXTEND  REPORT-FILE.
035000     INITIATE REPORTE-RECHAZOS.
035100     IF NOT FIN-ENTITY-FILE
035200        PERFORM 160-LEE-ENTITY-FILE
035300           THRU 160-LEE-ENTITY-FILE-EXIT
035400     END-IF.
035500     IF NOT FIN-TRANS-FILE
035600        PERFORM 210-LEE-TRANS-FILE
035700           THRU 210-LEE-TRANS-FILE-EXIT
035800     END-IF.
035900 100-INICIO-EXIT.
036000     EXIT.
036100******************************************************************
036200*   CARGA CADA REGISTRO DEL MAESTRO A LA TABLA EN MEMORIA, EN    *
036300*   EL MISMO ORDEN DE LLAVE EN QUE VIENE EL ARCHIVO DE ENTRADA   *
036400******************************************************************
036500 150-CARGA-TABLA-ENTIDADES.
036600     IF WKS-TBL-CONT >= WKS-TBL-MAXIMO
036700        DISPLAY 'DFC1T01A - TABLA DE ENTIDADES LLENA, SE '
036800                'IGNORAN LOS REGISTROS RESTANTES'
036900        MOVE 9 TO WKS-FIN-ENTITY
037000        GO TO 150-CARGA-TABLA-ENTIDADES-EXIT
037100     END-IF.
037200     ADD 1 TO WKS-TBL-CONT.
037300     MOVE REG-ENTITY-MST TO TBL-ENTRADA (WKS-TBL-CONT).
037400     PERFORM 160-LEE-ENTITY-FILE
037500        THRU 160-LEE-ENTITY-FILE-EXIT.
037600 150-CARGA-TABLA-ENTIDADES-EXIT.
037700     EXIT.
037800 160-LEE-ENTITY-FILE.
037900     MOVE 'ENTITY-FILE'       TO ARCHIVO.
038000     MOVE 'READ'              TO ACCION.
038100     READ ENTITY-FILE
038200          AT END
038300             MOVE 1 TO WKS-FIN-ENTITY
038400     END-READ.
038500     IF FS-ENTITY NOT = '00' AND FS-ENTITY NOT = '10'
038600        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
038700                               FS-ENTITY FSE-ENTITY
038800     END-IF.
038900 160-LEE-ENTITY-FILE-EXIT.
039000     EXIT.
039100******************************************************************
039200*      APLICA UNA TRANSACCION CONTRA LA TABLA DE ENTIDADES       *
039300******************************************************************
039400 200-PROCESA-TRANSACCIONES.
039500     ADD 1 TO WKS-CNT-LEIDAS.
039600     MOVE 'Y'      TO WKS-TRANSACCION-VALIDA.
039700     MOVE SPACES   TO WKS-MOTIVO-RECHAZO.
039800     MOVE 'N'      TO WKS-ALERTA-FLAG.
039900     MOVE SPACES   TO WKS-MOTIVO-ALERTA.
040000     PERFORM 220-BUSCA-ENTIDAD
040100        THRU 220-BUSCA-ENTIDAD-EXIT.
040200     IF WKS-TRN-ES-VALIDA
040300        EVALUATE TRUE
040400           WHEN TRN-ES-REVIEW
040500              PERFORM 300-APLICA-REVIEW
040600                 THRU 300-APLICA-REVIEW-EXIT
040700           WHEN TRN-ES-RENEW
040800              PERFORM 310-APLICA-RENEW
040900                 THRU 310-APLICA-RENEW-EXIT
041000           WHEN TRN-ES-SUSPEND
041100              PERFORM 320-APLICA-SUSPEND
041200                 THRU 320-APLICA-SUSPEND-EXIT
041300           WHEN TRN-ES-REINSTATE
041400              PERFORM 330-APLICA-REINSTATE
041500                 THRU 330-APLICA-REINSTATE-EXIT
041600           WHEN TRN-ES-STATUS
041700              PERFORM 340-APLICA-STATUS
041800                 THRU 340-APLICA-STATUS-EXIT
041900           WHEN TRN-ES-RISK
042000              PERFORM 350-APLICA-RISK
042100                 THRU 350-APLICA-RISK-EXIT
042200           WHEN TRN-ES-DEACTIVATE
042300              PERFORM 360-APLICA-DEACTIVATE
042400                 THRU 360-APLICA-DEACTIVATE-EXIT
042500           WHEN OTHER
042600              MOVE 'CODIGO DE TRANSACCION NO RECONOCIDO'
042700                                       TO WKS-MOTIVO-RECHAZO
042800              MOVE 'N'                TO WKS-TRANSACCION-VALIDA
042900        END-EVALUATE
043000     END-IF.
043100     IF WKS-TRN-ES-VALIDA
043200        PERFORM 380-DERIVA-BANDERAS-ENTIDAD
043300           THRU 380-DERIVA-BANDERAS-ENTIDAD-EXIT
043400        ADD 1 TO WKS-CNT-APLICADAS
043500        IF WKS-EMITE-ALERTA
043600           PERFORM 395-EMITE-ALERTA-TRANSACCION
043700              THRU 395-EMITE-ALERTA-TRANSACCION-EXIT
043800        END-IF
043900     ELSE
044000        PERFORM 390-RECHAZA-TRANSACCION
044100           THRU 390-RECHAZA-TRANSACCION-EXIT
044200     END-IF.
044300     PERFORM 210-LEE-TRANS-FILE
044400        THRU 210-LEE-TRANS-FILE-EXIT.
044500 200-PROCESA-TRANSACCIONES-EXIT.
044600     EXIT.
044700 210-LEE-TRANS-FILE.
044800     MOVE 'TRANS-FILE'        TO ARCHIVO.
044900     MOVE 'READ'              TO ACCION.
045000     READ TRANS-FILE
045100          AT END
045200             MOVE 1 TO WKS-FIN-TRANS
045300     END-READ.
045400     IF FS-TRANS NOT = '00' AND FS-TRANS NOT = '10'
045500        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
045600                               FS-TRANS FSE-TRANS
045700     END-IF.
045800 210-LEE-TRANS-FILE-EXIT.
045900     EXIT.
046000******************************************************************
046100*   BUSQUEDA BINARIA DE LA ENTIDAD EN LA TABLA POR SU LLAVE      *
046200******************************************************************
046300 220-BUSCA-ENTIDAD.
046400     SET IX-ENT TO 1.
046500     SEARCH ALL TBL-ENTRADA
046600        AT END
046700           MOVE 'ENTIDAD NO EXISTE EN EL MAESTRO'
046800                                    TO WKS-MOTIVO-RECHAZO
046900           MOVE 'N'                TO WKS-TRANSACCION-VALIDA
047000        WHEN ENT-ID (IX-ENT) = TRN-ENTIDAD-LLAVE
047100           CONTINUE
047200     END-SEARCH.
047300 220-BUSCA-ENTIDAD-EXIT.
047400     EXIT.
047500******************************************************************
047600*  REVIEW    - REGISTRA UNA REVISION DE CUMPLIMIENTO COMPLETADA  *
047700******************************************************************
047800 300-APLICA-REVIEW.
047900     IF TRN-REVIEW-STATUS NOT = SPACES
048000        MOVE TRN-REVIEW-STATUS TO WKS-STATUS-PROPUESTO
048100        PERFORM 370-VALIDA-TRANSICION-STATUS
048200           THRU 370-VALIDA-TRANSICION-STATUS-EXIT
048300        IF WKS-TRN-NO-ES-VALIDA
048400           GO TO 300-APLICA-REVIEW-EXIT
048500        END-IF
048600        MOVE TRN-REVIEW-STATUS TO ENT-STATUS (IX-ENT)
048700     END-IF.
048800     IF TRN-REVIEW-RISK NOT = SPACES
048900        MOVE TRN-REVIEW-RISK TO ENT-RISK (IX-ENT)
049000     END-IF.
049100     MOVE WKS-FECHA-PROCESO TO ENT-ULTIMA-REVISION (IX-ENT).
049200     PERFORM 345-RECALCULA-PROX-REVISION
049300        THRU 345-RECALCULA-PROX-REVISION-EXIT.
049400     IF TRN-REVIEW-NOTA NOT = SPACES
049500        MOVE TRN-REVIEW-NOTA TO ENT-NOTAS (IX-ENT)
049600     END-IF.
049700     MOVE TRN-USUARIO TO ENT-MODIFICADO-POR (IX-ENT).
049800 300-APLICA-REVIEW-EXIT.
049900     EXIT.
050000******************************************************************
050100*  RENEW     - RENUEVA LA LICENCIA A UNA NUEVA FECHA DE VENCE    *
050200******************************************************************
050300 310-APLICA-RENEW.
050400     IF TRN-RENEW-NUEVA-EXPIRA <= ENT-LICENCIA-VENCE (IX-ENT)
050500        MOVE 'FECHA DE RENOVACION NO ES POSTERIOR A LA VIGENTE'
050600                                 TO WKS-MOTIVO-RECHAZO
050700        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
050800        GO TO 310-APLICA-RENEW-EXIT
050900     END-IF.
051000     MOVE TRN-RENEW-NUEVA-EXPIRA TO ENT-LICENCIA-VENCE (IX-ENT).
051100     IF ENT-STATUS-SUSPENDIDA (IX-ENT)
051200        MOVE 'PENDING-REVIEW' TO ENT-STATUS (IX-ENT)
051300     END-IF.
051400     MOVE TRN-USUARIO TO ENT-MODIFICADO-POR (IX-ENT).
051500 310-APLICA-RENEW-EXIT.
051600     EXIT.
051700******************************************************************
051800*  SUSPEND   - SUSPENDE LA ENTIDAD POR INCUMPLIMIENTO GRAVE      *
051900******************************************************************
052000 320-APLICA-SUSPEND.
052100     IF ENT-STATUS-SUSPENDIDA (IX-ENT)
052200        MOVE 'LA ENTIDAD YA SE ENCUENTRA SUSPENDIDA'
052300                                 TO WKS-MOTIVO-RECHAZO
052400        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
052500        GO TO 320-APLICA-SUSPEND-EXIT
052600     END-IF.
052700     MOVE 'SUSPENDED'         TO ENT-STATUS (IX-ENT).
052800     MOVE TRN-USUARIO         TO ENT-MODIFICADO-POR (IX-ENT).
052900 320-APLICA-SUSPEND-EXIT.
053000     EXIT.
053100******************************************************************
053200*  REINSTATE - REGRESA UNA ENTIDAD SUSPENDIDA A REVISION         *
053300******************************************************************
053400 330-APLICA-REINSTATE.
053500     IF NOT ENT-STATUS-SUSPENDIDA (IX-ENT)
053600        MOVE 'SOLO SE PUEDE REINSTALAR UNA ENTIDAD SUSPENDIDA'
053700                                 TO WKS-MOTIVO-RECHAZO
053800        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
053900        GO TO 330-APLICA-REINSTATE-EXIT
054000     END-IF.
054100     MOVE 'PENDING-REVIEW'    TO ENT-STATUS (IX-ENT).
054200     MOVE TRN-USUARIO         TO ENT-MODIFICADO-POR (IX-ENT).
054300 330-APLICA-REINSTATE-EXIT.
054400     EXIT.
054500******************************************************************
054600*  STATUS    - CAMBIO DIRECTO DE STATUS DE CUMPLIMIENTO          *
054700******************************************************************
054800 340-APLICA-STATUS.
054900     IF TRN-STATUS-NUEVO = SPACES
055000        MOVE 'TRANSACCION STATUS SIN VALOR DE STATUS NUEVO'
055100                                 TO WKS-MOTIVO-RECHAZO
055200        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
055300        GO TO 340-APLICA-STATUS-EXIT
055400     END-IF.
055500     MOVE TRN-STATUS-NUEVO TO WKS-STATUS-PROPUESTO.
055600     PERFORM 370-VALIDA-TRANSICION-STATUS
055700        THRU 370-VALIDA-TRANSICION-STATUS-EXIT.
055800     IF WKS-TRN-NO-ES-VALIDA
055900        GO TO 340-APLICA-STATUS-EXIT
056000     END-IF.
056100     MOVE TRN-STATUS-NUEVO TO ENT-STATUS (IX-ENT).
056200     MOVE TRN-USUARIO      TO ENT-MODIFICADO-POR (IX-ENT).
056300 340-APLICA-STATUS-EXIT.
056400     EXIT.
056500******************************************************************
056600*  RISK      - CAMBIO DE NIVEL DE RIESGO DE LA ENTIDAD. AL ESCA-  *
056700*              LAR SE EMITE ALERTA (241905-25); DE-ESCALAR NO SE  *
056800*              RECHAZA, PUES SUELE VENIR DE UNA REMEDIACION YA    *
056900*              CONFIRMADA POR REVIEW (241905-31)                  *
057000******************************************************************
057100 350-APLICA-RISK.
057200     IF TRN-RISK-NUEVO = SPACES
057300        MOVE 'TRANSACCION RISK SIN VALOR DE RIESGO NUEVO'
057400                                 TO WKS-MOTIVO-RECHAZO
057500        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
057600        GO TO 350-APLICA-RISK-EXIT
057700     END-IF.
057800     SET IX-RISK TO 1.
057900     SEARCH WKS-RISK-ENTRADA
058000        AT END
058100           MOVE 0 TO WKS-ORDEN-RISK-VIEJO
058200        WHEN WKS-RISK-NOMBRE (IX-RISK) = ENT-RISK (IX-ENT)
058300           MOVE WKS-RISK-ORDEN (IX-RISK) TO WKS-ORDEN-RISK-VIEJO
058400     END-SEARCH.
058500     SET IX-RISK TO 1.
058600     SEARCH WKS-RISK-ENTRADA
058700        AT END
058800           MOVE 0 TO WKS-ORDEN-RISK-NUEVO
058900        WHEN WKS-RISK-NOMBRE (IX-RISK) = TRN-RISK-NUEVO
059000           MOVE WKS-RISK-ORDEN (IX-RISK) TO WKS-ORDEN-RISK-NUEVO
059100     END-SEARCH.
059200     MOVE TRN-RISK-NUEVO   TO ENT-RISK (IX-ENT).
059300     MOVE TRN-USUARIO      TO ENT-MODIFICADO-POR (IX-ENT).
059400     IF WKS-ORDEN-RISK-NUEVO > WKS-ORDEN-RISK-VIEJO
059500        MOVE 'Y' TO WKS-ALERTA-FLAG
059600        EVALUATE TRN-RISK-NUEVO
059700           WHEN 'CRITICAL'
059800              MOVE 'ALERTA URGENTE: RIESGO ESCALA A CRITICAL'
059900                                       TO WKS-MOTIVO-ALERTA
060000           WHEN 'HIGH'
060100              MOVE 'ALERTA: RIESGO ESCALA A HIGH'
060200                                       TO WKS-MOTIVO-ALERTA
060300           WHEN OTHER
060400              MOVE 'ALERTA: RIESGO ESCALA A MEDIUM'
060500                                       TO WKS-MOTIVO-ALERTA
060600        END-EVALUATE
060700     END-IF.
060800 350-APLICA-RISK-EXIT.
060900     EXIT.
061000******************************************************************
061100*  DEACTIVATE - DA DE BAJA LA ENTIDAD DEL PADRON REGULADO        *
061200******************************************************************
061300 360-APLICA-DEACTIVATE.
061400     IF ENT-ES-INACTIVA (IX-ENT)
061500        MOVE 'LA ENTIDAD YA SE ENCUENTRA INACTIVA'
061600                                 TO WKS-MOTIVO-RECHAZO
061700        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
061800        GO TO 360-APLICA-DEACTIVATE-EXIT
061900     END-IF.
062000     MOVE 'N'              TO ENT-ACTIVO-FLAG (IX-ENT).
062100     MOVE TRN-USUARIO      TO ENT-MODIFICADO-POR (IX-ENT).
062200 360-APLICA-DEACTIVATE-EXIT.
062300     EXIT.
062400******************************************************************
062500*  UNA ENTIDAD SUSPENDIDA NO PUEDE PASAR DIRECTO A COMPLIANT,    *
062600*  DEBE PASAR POR PENDING-REVIEW PRIMERO (CORRECCION 241905-21)  *
062700*  LOS CAMBIOS A NON-COMPLIANT/UNDER-INVESTIGATION/SUSPENDED SE  *
062800*  MARCAN PARA ALERTA; EL REGRESO DE INVESTIGATION A COMPLIANT   *
062900*  SE MARCA PARA AVISO, PUES SALTA LA REVISION FORMAL (241905-31)*
063000******************************************************************
063100 370-VALIDA-TRANSICION-STATUS.
063200     IF ENT-STATUS-SUSPENDIDA (IX-ENT) AND
063300        WKS-STATUS-PROPUESTO = 'COMPLIANT'
063400        MOVE 'SUSPENDED NO PUEDE PASAR A COMPLIANT DIRECTAMENTE'
063500                                 TO WKS-MOTIVO-RECHAZO
063600        MOVE 'N'                TO WKS-TRANSACCION-VALIDA
063700        GO TO 370-VALIDA-TRANSICION-STATUS-EXIT
063800     END-IF.
063900     IF ENT-STATUS-INVESTIGACION (IX-ENT) AND
064000        WKS-STATUS-PROPUESTO = 'COMPLIANT'
064100        MOVE 'Y' TO WKS-ALERTA-FLAG
064200        MOVE 'AVISO: INVESTIGACION PASA A COMPLIANT'
064300                                 TO WKS-MOTIVO-ALERTA
064400        GO TO 370-VALIDA-TRANSICION-STATUS-EXIT
064500     END-IF.
064600     EVALUATE WKS-STATUS-PROPUESTO
064700        WHEN 'NON-COMPLIANT'
064800           MOVE 'Y' TO WKS-ALERTA-FLAG
064900           MOVE 'ALERTA: NUEVO STATUS NON-COMPLIANT'
065000                                    TO WKS-MOTIVO-ALERTA
065100        WHEN 'UNDER-INVESTIGATION'
065200           MOVE 'Y' TO WKS-ALERTA-FLAG
065300           MOVE 'ALERTA: NUEVO STATUS UNDER-INVESTIGATION'
065400                                    TO WKS-MOTIVO-ALERTA
065500        WHEN 'SUSPENDED'
065600           MOVE 'Y' TO WKS-ALERTA-FLAG
065700           MOVE 'ALERTA: NUEVO STATUS SUSPENDED'
065800                                    TO WKS-MOTIVO-ALERTA
065900     END-EVALUATE.
066000 370-VALIDA-TRANSICION-STATUS-EXIT.
066100     EXIT.
066200******************************************************************
066300*  RECALCULA LA PROXIMA REVISION SEGUN EL RIESGO VIGENTE, A      *
066400*  PARTIR DE LA FECHA DE PROCESO (REVIEW/RENEW LA REINICIAN)     *
066500******************************************************************
066600 345-RECALCULA-PROX-REVISION.
066700     MOVE WKS-FP-ANIO TO WKS-JUL-ANIO.
066800     MOVE WKS-FP-MES  TO WKS-JUL-MES.
066900     MOVE WKS-FP-DIA  TO WKS-JUL-DIA.
067000     PERFORM 481-FECHA-A-JULIANO
067100        THRU 481-FECHA-A-JULIANO-EXIT.
067200     MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-1.
067300     EVALUATE TRUE
067400        WHEN ENT-RISK-CRITICO (IX-ENT)
067500           ADD 090 TO WKS-JULIANO-1
067600        WHEN ENT-RISK-ALTO (IX-ENT)
067700           ADD 180 TO WKS-JULIANO-1
067800        WHEN ENT-RISK-MEDIO (IX-ENT)
067900           ADD 365 TO WKS-JULIANO-1
068000        WHEN OTHER
068100           ADD 365 TO WKS-JULIANO-1
068200     END-EVALUATE.
068300     MOVE WKS-JULIANO-1 TO WKS-JUL-RESULTADO.
068400     PERFORM 482-JULIANO-A-FECHA
068500        THRU 482-JULIANO-A-FECHA-EXIT.
068600     MOVE WKS-JUL-ANIO TO ENT-PROXREV-ANIO (IX-ENT).
068700     MOVE WKS-JUL-MES  TO ENT-PROXREV-MES  (IX-ENT).
068800     MOVE WKS-JUL-DIA  TO ENT-PROXREV-DIA  (IX-ENT).
068900 345-RECALCULA-PROX-REVISION-EXIT.
069000     EXIT.
069100******************************************************************
069200*   DERIVA LAS BANDERAS DE LICENCIA Y REVISION ATRASADA PARA LA  *
069300*   ENTIDAD ACTUAL DE LA TABLA, USADAS SOLO PARA CONTROL DE      *
069400*   RECHAZO/AVISO, NO SE ESCRIBEN AL MAESTRO DE SALIDA           *
069500******************************************************************
069600 380-DERIVA-BANDERAS-ENTIDAD.
069700     MOVE 'N' TO WKS-ENT-LIC-VENCIDA.
069800     MOVE 'N' TO WKS-ENT-REVISION-ATRASADA.
069900     MOVE WKS-FP-ANIO TO WKS-JUL-ANIO.
070000     MOVE WKS-FP-MES  TO WKS-JUL-MES.
070100     MOVE WKS-FP-DIA  TO WKS-JUL-DIA.
070200     PERFORM 481-FECHA-A-JULIANO
070300        THRU 481-FECHA-A-JULIANO-EXIT.
070400     MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-1.
070500     MOVE ENT-LICVENCE-ANIO (IX-ENT) TO WKS-JUL-ANIO.
070600     MOVE ENT-LICVENCE-MES  (IX-ENT) TO WKS-JUL-MES.
070700     MOVE ENT-LICVENCE-DIA  (IX-ENT) TO WKS-JUL-DIA.
070800     PERFORM 481-FECHA-A-JULIANO
070900        THRU 481-FECHA-A-JULIANO-EXIT.
071000     IF WKS-JUL-RESULTADO < WKS-JULIANO-1
071100        MOVE 'Y' TO WKS-ENT-LIC-VENCIDA
071200     END-IF.
071300     IF ENT-PROXIMA-REVISION (IX-ENT) < WKS-FECHA-PROCESO
071400        MOVE 'Y' TO WKS-ENT-REVISION-ATRASADA
071500     END-IF.
071600 380-DERIVA-BANDERAS-ENTIDAD-EXIT.
071700     EXIT.
071800******************************************************************
071900*    ESCRIBE UN RENGLON DE RECHAZO AL REPORTE Y LLEVA CONTADOR   *
072000******************************************************************
072100 390-RECHAZA-TRANSACCION.
072200     ADD 1 TO WKS-CNT-RECHAZADAS.
072300     GENERATE RENGLON-RECHAZO.
072400 390-RECHAZA-TRANSACCION-EXIT.
072500     EXIT.
072600******************************************************************
072700*    ESCRIBE UN RENGLON DE ALERTA/AVISO DE SUPERVISION AL        *
072800*    REPORTE Y LLEVA CONTADOR, LA TRANSACCION YA FUE APLICADA    *
072900*    (CORRECCION 241905-31)                                      *
073000******************************************************************
073100 395-EMITE-ALERTA-TRANSACCION.
073200     ADD 1 TO WKS-CNT-ALERTAS.
073300     GENERATE RENGLON-ALERTA.
073400 395-EMITE-ALERTA-TRANSACCION-EXIT.
073500     EXIT.
073600******************************************************************
073700*     RUTINAS DE FECHA JULIANA, SIN FUNCIONES INTRINSECAS        *
073800*     (MISMA TECNICA QUE DFC1R01A - VER COPYBOOK DFCENT1)        *
073900******************************************************************
074000 481-FECHA-A-JULIANO.
074100     MOVE ZEROES TO WKS-JUL-ES-BISIESTO.
074200     DIVIDE WKS-JUL-ANIO BY 4 GIVING WKS-JUL-A4
074300                              REMAINDER WKS-JUL-RESIDUO.
074400     IF WKS-JUL-RESIDUO = ZEROES
074500        MOVE 1 TO WKS-JUL-ES-BISIESTO
074600        DIVIDE WKS-JUL-ANIO BY 100 GIVING WKS-JUL-A100
074700                                   REMAINDER WKS-JUL-RESIDUO
074800        IF WKS-JUL-RESIDUO = ZEROES
074900           MOVE 0 TO WKS-JUL-ES-BISIESTO
075000           DIVIDE WKS-JUL-ANIO BY 400 GIVING WKS-JUL-A400
075100                                      REMAINDER WKS-JUL-RESIDUO
075200           IF WKS-JUL-RESIDUO = ZEROES
075300              MOVE 1 TO WKS-JUL-ES-BISIESTO
075400           END-IF
075500        END-IF
075600     END-IF.
075700     DIVIDE WKS-JUL-ANIO BY 4   GIVING WKS-JUL-A4.
075800     DIVIDE WKS-JUL-ANIO BY 100 GIVING WKS-JUL-A100.
075900     DIVIDE WKS-JUL-ANIO BY 400 GIVING WKS-JUL-A400.
076000     COMPUTE WKS-JUL-BISIESTOS =
076100             (WKS-JUL-ANIO * 365) + WKS-JUL-A4
076200              - WKS-JUL-A100 + WKS-JUL-A400.
076300     COMPUTE WKS-JUL-RESULTADO =
076400             WKS-JUL-BISIESTOS
076500              + WKS-DIAS-ANTES-MES (WKS-JUL-MES)
076600              + WKS-JUL-DIA.
076700     IF WKS-JUL-MES > 2 AND WKS-JUL-ANIO-BISIESTO
076800        ADD 1 TO WKS-JUL-RESULTADO
076900     END-IF.
077000 481-FECHA-A-JULIANO-EXIT.
077100     EXIT.
077200*----------------------------------------------------------------
077300* 482-JULIANO-A-FECHA - CONVIERTE WKS-JULIANO-1 DE REGRESO A
077400* AAAA-MM-DD, DEJANDO EL RESULTADO EN WKS-JUL-ANIO/MES/DIA.
077500* RECORRE ANIO POR ANIO Y LUEGO MES POR MES CONTRA LA TABLA DE
077600* DIAS ACUMULADOS, SIN USAR FUNCTION DATE-OF-INTEGER.
077700*----------------------------------------------------------------
077800 482-JULIANO-A-FECHA.
077900     MOVE 1600 TO WKS-JUL-ANIO.
078000     MOVE WKS-JULIANO-1 TO WKS-JUL-RESULTADO.
078100     COMPUTE WKS-JUL-RESULTADO =
078200             WKS-JUL-RESULTADO - (WKS-JUL-ANIO * 365)
078300              - (WKS-JUL-ANIO / 4) + (WKS-JUL-ANIO / 100)
078400              - (WKS-JUL-ANIO / 400).
078500     PERFORM 483-AVANZA-ANIO
078600        THRU 483-AVANZA-ANIO-EXIT
078700        UNTIL WKS-JUL-RESULTADO <= 366.
078800     MOVE 1 TO WKS-JUL-MES.
078900     PERFORM 484-AVANZA-MES
079000        THRU 484-AVANZA-MES-EXIT
079100        UNTIL WKS-JUL-MES = 12
079200           OR WKS-JUL-RESULTADO <=
079300              WKS-DIAS-ANTES-MES (WKS-JUL-MES + 1).
079400     COMPUTE WKS-JUL-DIA =
079500             WKS-JUL-RESULTADO
079600              - WKS-DIAS-ANTES-MES (WKS-JUL-MES).
079700 482-JULIANO-A-FECHA-EXIT.
079800     EXIT.
079900*----------------------------------------------------------------
080000 483-AVANZA-ANIO.
080100     DIVIDE WKS-JUL-ANIO BY 4 GIVING WKS-JUL-A4
080200                              REMAINDER WKS-JUL-RESIDUO.
080300     MOVE 365 TO WKS-JUL-A100.
080400     IF WKS-JUL-RESIDUO = ZEROES
080500        MOVE 366 TO WKS-JUL-A100
080600     END-IF.
080700     SUBTRACT WKS-JUL-A100 FROM WKS-JUL-RESULTADO.
080800     ADD 1 TO WKS-JUL-ANIO.
080900 483-AVANZA-ANIO-EXIT.
081000     EXIT.
081100*----------------------------------------------------------------
081200 484-AVANZA-MES.
081300     ADD 1 TO WKS-JUL-MES.
081400 484-AVANZA-MES-EXIT.
081500     EXIT.
081600******************************************************************
081700*   REGRABA CADA ENTRADA DE LA TABLA AL MAESTRO DE SALIDA, EN    *
081800*   EL MISMO ORDEN DE LLAVE CON QUE SE CARGO                     *
081900******************************************************************
082000 700-ESCRIBE-ENTITY-OUT.
082100     MOVE TBL-ENTRADA (IX-ENT) TO REG-ENTITY-SAL.
082200     MOVE 'ENTITY-OUT'        TO ARCHIVO.
082300     MOVE 'WRITE'             TO ACCION.
082400     WRITE REG-ENTITY-SAL.
082500     IF FS-ENTSALE NOT = '00'
082600        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
082700                               FS-ENTSALE FSE-ENTSALE
082800     ELSE
082900        ADD 1 TO WKS-CNT-ESCRITAS
083000     END-IF.
083100 700-ESCRIBE-ENTITY-OUT-EXIT.
083200     EXIT.
083300******************************************************************
083400*          TERMINA EL REPORTE Y CIERRA TODOS LOS ARCHIVOS        *
083500******************************************************************
083600 900-CIERRA-PROGRAMA.
083700     TERMINATE REPORTE-RECHAZOS.
083800     CLOSE ENTITY-FILE
083900           TRANS-FILE
084000           ENTITY-OUT
084100           REPORT-FILE.
084200     DISPLAY 'DFC1T01A - TRANSACCIONES LEIDAS    : '
084300              WKS-CNT-LEIDAS.
084400     DISPLAY 'DFC1T01A - TRANSACCIONES APLICADAS : '
084500              WKS-CNT-APLICADAS.
084600     DISPLAY 'DFC1T01A - TRANSACCIONES RECHAZADAS: '
084700              WKS-CNT-RECHAZADAS.
084800     DISPLAY 'DFC1T01A - REGISTROS DE SALIDA      : '
084900              WKS-CNT-ESCRITAS.
085000 900-CIERRA-PROGRAMA-EXIT.
085100     EXIT.
