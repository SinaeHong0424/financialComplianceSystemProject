000100****************************************************************
000200*                 C O P Y   B O O K   D F C E N T 1
000300*----------------------------------------------------------------
000400* APLICACION  : CUMPLIMIENTO FINANCIERO (DFC)
000500* DESCRIPCION : LAYOUT DEL MAESTRO DE ENTIDADES FINANCIERAS
000600*             : REGULADAS (BANCOS, ASEGURADORAS, MSB, FINTECH,
000700*             : COOPERATIVAS DE AHORRO Y CREDITO, CASAS DE BOLSA)
000800* USADO POR   : DFCRPT01 (FD ENTITY-FILE), DFCTRN01 (FD ENTITY-
000900*             : FILE Y FD ENTITY-OUT, TABLA TBL-ENTIDADES)
001000* FECHA       : 03/02/1991   PROGRAMADOR : E. RAMIREZ (PEDR)
001100* BPM/RATIONAL: 241905
001200****************************************************************
001300 01  REG-ENTITY.
001400     05  ENT-LLAVE.
001500         10  ENT-ID                    PIC 9(09).
001600     05  ENT-NOMBRE                    PIC X(40).
001700     05  ENT-TIPO                      PIC X(12).
001800         88  ENT-TIPO-BANCO                VALUE 'BANK'.
001900         88  ENT-TIPO-ASEGURADORA           VALUE 'INSURANCE'.
002000         88  ENT-TIPO-MSB                   VALUE 'MSB'.
002100         88  ENT-TIPO-FINTECH               VALUE 'FINTECH'.
002200         88  ENT-TIPO-COOPERATIVA           VALUE 'CREDIT-UNION'.
002300         88  ENT-TIPO-CASA-BOLSA            VALUE 'BROKER-DEALER'.
002400     05  ENT-NMLS-ID                   PIC X(10).
002500     05  ENT-DBA-NOMBRE                PIC X(30).
002600     05  ENT-CONTACTO-NOMBRE           PIC X(30).
002700     05  ENT-CONTACTO-EMAIL            PIC X(40).
002800     05  ENT-CONTACTO-TELEFONO         PIC X(15).
002900     05  ENT-DIRECCION-1               PIC X(30).
003000     05  ENT-DIRECCION-2               PIC X(30).
003100     05  ENT-CIUDAD                    PIC X(20).
003200     05  ENT-ESTADO                    PIC X(02).
003300     05  ENT-ZIP                       PIC X(10).
003400     05  ENT-LICENCIA-NUMERO           PIC X(15).
003500*--------------------------------------------------------------
003600* FECHA DE VENCIMIENTO DE LICENCIA, DESGLOSADA EN AAAA-MM-DD
003700* PARA SOPORTAR COMPARACIONES DE CALENDARIO SIN FUNCIONES
003800* INTRINSECAS, MISMO ESQUEMA DE DESGLOSE QUE SE USA EN TODA
003900* LA APLICACION PARA FECHAS QUE SE COMPARAN O PROYECTAN.
004000*--------------------------------------------------------------
004100     05  ENT-LICENCIA-VENCE            PIC 9(08).
004200     05  ENT-LICENCIA-VENCE-R REDEFINES
004300                              ENT-LICENCIA-VENCE.
004400         10  ENT-LICVENCE-ANIO         PIC 9(04).
004500         10  ENT-LICVENCE-MES          PIC 9(02).
004600         10  ENT-LICVENCE-DIA          PIC 9(02).
004700     05  ENT-FECHA-REGISTRO            PIC 9(08).
004800     05  ENT-FECHA-REGISTRO-R REDEFINES
004900                              ENT-FECHA-REGISTRO.
005000         10  ENT-FECREG-ANIO           PIC 9(04).
005100         10  ENT-FECREG-MES            PIC 9(02).
005200         10  ENT-FECREG-DIA            PIC 9(02).
005300     05  ENT-STATUS                    PIC X(20).
005400         88  ENT-STATUS-COMPLIANT          VALUE 'COMPLIANT'.
005500         88  ENT-STATUS-NO-COMPLIANT       VALUE 'NON-COMPLIANT'.
005600         88  ENT-STATUS-PEND-REVISION      VALUE 'PENDING-REVIEW'.
005700         88  ENT-STATUS-INVESTIGACION      VALUE
005800                                       'UNDER-INVESTIGATION'.
005900         88  ENT-STATUS-PROBATORIA         VALUE 'PROBATION'.
006000         88  ENT-STATUS-SUSPENDIDA         VALUE 'SUSPENDED'.
006100     05  ENT-RISK                      PIC X(08).
006200         88  ENT-RISK-BAJO                 VALUE 'LOW'.
006300         88  ENT-RISK-MEDIO                 VALUE 'MEDIUM'.
006400         88  ENT-RISK-ALTO                  VALUE 'HIGH'.
006500         88  ENT-RISK-CRITICO               VALUE 'CRITICAL'.
006600     05  ENT-ULTIMA-REVISION           PIC 9(08).
006700     05  ENT-PROXIMA-REVISION          PIC 9(08).
006800     05  ENT-PROXIMA-REVISION-R REDEFINES
006900                              ENT-PROXIMA-REVISION.
007000         10  ENT-PROXREV-ANIO          PIC 9(04).
007100         10  ENT-PROXREV-MES           PIC 9(02).
007200         10  ENT-PROXREV-DIA           PIC 9(02).
007300     05  ENT-ACTIVOS-TOTALES           PIC S9(13)V99 COMP-3.
007400     05  ENT-NUM-EMPLEADOS             PIC 9(06).
007500     05  ENT-ACTIVO-FLAG               PIC X(01).
007600         88  ENT-ES-ACTIVA                  VALUE 'Y'.
007700         88  ENT-ES-INACTIVA                 VALUE 'N'.
007800     05  ENT-NOTAS                     PIC X(60).
007900     05  ENT-CREADO-POR                PIC X(10).
008000     05  ENT-MODIFICADO-POR            PIC X(10).
008100     05  FILLER                        PIC X(10).
