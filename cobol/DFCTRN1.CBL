000100****************************************************************
000200*                 C O P Y   B O O K   D F C T R N 1
000300*----------------------------------------------------------------
000400* APLICACION  : CUMPLIMIENTO FINANCIERO (DFC)
000500* DESCRIPCION : LAYOUT DEL ARCHIVO DE TRANSACCIONES DE REVISION
000600*             : DE CUMPLIMIENTO Y ADMINISTRACION DE LICENCIA QUE
000700*             : SE APLICAN CONTRA EL MAESTRO DE ENTIDADES
000800* USADO POR   : DFCTRN01 (FD TRANS-FILE)
000900* FECHA       : 04/02/1991   PROGRAMADOR : E. RAMIREZ (PEDR)
001000* BPM/RATIONAL: 241905
001100****************************************************************
001200 01  REG-TRANS-DFC.
001300     05  TRN-ENTIDAD-LLAVE             PIC 9(09).
001400     05  TRN-CODIGO                    PIC X(08).
001500         88  TRN-ES-REVIEW                 VALUE 'REVIEW'.
001600         88  TRN-ES-RENEW                  VALUE 'RENEW'.
001700         88  TRN-ES-SUSPEND                VALUE 'SUSPEND'.
001800         88  TRN-ES-REINSTATE              VALUE 'REINSTATE'.
001900         88  TRN-ES-STATUS                 VALUE 'STATUS'.
002000         88  TRN-ES-RISK                   VALUE 'RISK'.
002100         88  TRN-ES-DEACTIVATE             VALUE 'DEACTIVATE'.
002200     05  TRN-USUARIO                   PIC X(10).
002300*--------------------------------------------------------------
002400* AREA DE OPERANDOS, TAMANO FIJO, REDEFINIDA SEGUN TRN-CODIGO.
002500* EL PROGRAMA SOLO MIRA EL SUB-GRUPO QUE CORRESPONDE AL CODIGO
002600* DE TRANSACCION QUE TRAE EL REGISTRO.
002700*--------------------------------------------------------------
002800     05  TRN-OPERANDO-1                PIC X(60).
002900     05  TRN-OPERANDO-REVIEW REDEFINES
003000                              TRN-OPERANDO-1.
003100         10  TRN-REVIEW-STATUS         PIC X(20).
003200         10  TRN-REVIEW-RISK           PIC X(08).
003300         10  TRN-REVIEW-NOTA           PIC X(32).
003400     05  TRN-OPERANDO-RENEW REDEFINES
003500                              TRN-OPERANDO-1.
003600         10  TRN-RENEW-NUEVA-EXPIRA    PIC 9(08).
003700         10  FILLER                    PIC X(52).
003800     05  TRN-OPERANDO-STATUS REDEFINES
003900                              TRN-OPERANDO-1.
004000         10  TRN-STATUS-NUEVO          PIC X(20).
004100         10  FILLER                    PIC X(40).
004200     05  TRN-OPERANDO-RISK REDEFINES
004300                              TRN-OPERANDO-1.
004400         10  TRN-RISK-NUEVO            PIC X(08).
004500         10  FILLER                    PIC X(52).
004600     05  TRN-FECHA-PROCESO             PIC 9(08).
004700     05  FILLER                        PIC X(09).
