000100******************************************************************
000200* FECHA       : 03/02/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CUMPLIMIENTO FINANCIERO (DFC)                    *
000500* PROGRAMA    : DFC1R01A                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE ENTIDADES FINANCIERAS REGULADAS*
000800*             : Y EL ARCHIVO DE VIOLACIONES DE CUMPLIMIENTO,     *
000900*             : VALIDA REGISTROS, DERIVA BANDERAS DE LICENCIA,   *
001000*             : REVISION Y RIESGO, ACUMULA EL RESUMEN DE         *
001100*             : CUMPLIMIENTO E IMPRIME ALERTAS Y RESUMEN         *
001200* ARCHIVOS    : ENTITY-FILE=E, VIOLATION-FILE=E, REPORT-FILE=S   *
001300* ACCION (ES) : R=REPORTE                                        *
001400* INSTALADO   : 15/02/1991                                       *
001500* BPM/RATIONAL: 241905                                           *
001600* NOMBRE      : REPORTE DE CUMPLIMIENTO REGULATORIO              *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S
001900*----------------------------------------------------------------
002000* FECHA     PROGRAMADOR  TICKET     DESCRIPCION
002100* --------  -----------  ---------  ------------------------
002200* 03/02/91  PEDR         241905-01  VERSION INICIAL, LECTURA
002300*                                   SECUENCIAL DEL MAESTRO Y
002400*                                   DERIVACION DE BANDERAS.
002500* 11/02/91  PEDR         241905-02  SE AGREGA VALIDACION DE
002600*                                   REGISTRO (CORREO, TELEFONO,
002700*                                   ZIP) ANTES DE ACUMULAR.
002800* 24/06/91  MLOP         241905-05  SE AGREGA PROCESO DE
002900*                                   VIOLACIONES Y SU SECCION
003000*                                   DE ALERTAS EN EL REPORTE.
003100* 07/03/92  PEDR         241905-07  SE CAMBIA CALCULO DE DIAS
003200*                                   ENTRE FECHAS A RUTINA
003300*                                   PROPIA (SIN FUNCTION),
003400*                                   PIDIO AUDITORIA POR CAMBIO
003500*                                   DE COMPILADOR EN CENTRO DE
003600*                                   COMPUTO.
003700* 19/09/92  MLOP         241905-09  CORRECCION: LICENCIA CON
003800*                                   FECHA 00000000 NO DEBE
003900*                                   MARCARSE COMO VENCIDA.
004000* 02/04/93  PEDR         241905-11  SE AGREGA RESUMEN DE
004100*                                   CUMPLIMIENTO AL FINAL DEL
004200*                                   REPORTE (RF).
004300* 18/11/94  JCAB         241905-14  REVISION QA: SE AJUSTA
004400*                                   REGLA DE BUENA POSICION,
004500*                                   FALTABA VALIDAR REVISION
004600*                                   ATRASADA.
004700* 09/05/98  PEDR         241905-18  SE AGREGA TOTAL DE MULTAS
004800*                                   PENDIENTES AL RESUMEN.
004900* 30/09/98  MLOP         241905-19  Y2K: SE REVISAN TODAS LAS
005000*                                   COMPARACIONES DE FECHA DEL
005100*                                   PROGRAMA, NINGUN CAMPO USA
005200*                                   AAAA A DOS POSICIONES.
005300* 14/06/99  PEDR         241905-24  SE AGREGA VALIDACION DE
005400*                                   ACTIVOS Y EMPLEADOS
005500*                                   NEGATIVOS EN EL REGISTRO.
005600* 14/08/25  JCAB         241905-27  RECERTIFICACION ANUAL DE
005700*                                   CUMPLIMIENTO, SE AJUSTA
005800*                                   BANNER DEL REPORTE.
005900* 10/08/26  RAMG         241905-31  AUDITORIA INTERNA: SE
006000*                                   CORRIGEN PLAZOS DE REVISION
006100*                                   POR RIESGO, BANDERA DE
006200*                                   ATENCION Y RAZONES DE
006300*                                   ENTIDAD, VALIDACION DE
006400*                                   TELEFONO A 10-11 DIGITOS,
006500*                                   VALIDACIONES FALTANTES DE
006600*                                   REGISTRO Y SE AGREGA SALIDA
006700*                                   ENTITY-UPD PARA DEJAR
006800*                                   GRABADOS LOS VALORES POR
006900*                                   DEFECTO EN EL MAESTRO.
007000******************************************************************
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID.    DFC1R01A.
007300 AUTHOR.        ERICK RAMIREZ.
007400 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE
007500                CUMPLIMIENTO FINANCIERO.
007600 DATE-WRITTEN.  03/02/1991.
007700 DATE-COMPILED.
007800 SECURITY.      USO INTERNO - DEPARTAMENTO DE CUMPLIMIENTO.
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS DIGITOS IS '0' THRU '9'
008400     CLASS LETRAS  IS 'A' THRU 'Z'
008500     UPSI-0 IS WS-DETALLE ON  STATUS IS CON-DETALLE
008600                          OFF STATUS IS SIN-DETALLE.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT ENTITY-FILE    ASSIGN TO ENTFILE
009000            ORGANIZATION   IS SEQUENTIAL
009100            FILE STATUS    IS FS-ENTITY
009200                              FSE-ENTITY.
009300     SELECT VIOLATION-FILE ASSIGN TO VIOFILE
009400            ORGANIZATION   IS SEQUENTIAL
009500            FILE STATUS    IS FS-VIOLATION
009600                              FSE-VIOLATION.
009700     SELECT REPORT-FILE    ASSIGN TO RPTFILE
009800            ORGANIZATION   IS LINE SEQUENTIAL
009900            FILE STATUS    IS FS-REPORTE.
010000     SELECT ENTITY-UPD     ASSIGN TO ENTUPD
010100            ORGANIZATION   IS SEQUENTIAL
010200            FILE STATUS    IS FS-ENTUPD
010300                              FSE-ENTUPD.
010400 DATA DIVISION.
010500 FILE SECTION.
010600*1 -->MAESTRO DE ENTIDADES FINANCIERAS REGULADAS
010700 FD  ENTITY-FILE.
010800     COPY DFCENT1.
010900*2 -->ARCHIVO DE VIOLACIONES DE CUMPLIMIENTO
011000 FD  VIOLATION-FILE.
011100     COPY DFCVIO1.
011200*3 -->REPORTE DE CUMPLIMIENTO (REPORT WRITER)
011300 FD  REPORT-FILE
011400     REPORT IS REPORTE-CUMPLIMIENTO.
011500*4 -->COPIA DEL MAESTRO CON VALORES POR DEFECTO YA APLICADOS
011600 FD  ENTITY-UPD.
011700     COPY DFCENT1
011800          REPLACING ==REG-ENTITY== BY ==REG-ENTITY-UPD==
011900                    ==ENT-==       BY ==UPD-==.
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012300******************************************************************
012400 01 WKS-FS-STATUS.
012500    02 WKS-STATUS.
012600*      MAESTRO DE ENTIDADES FINANCIERAS
012700       04 FS-ENTITY              PIC 9(02) VALUE ZEROES.
012800       04 FSE-ENTITY.
012900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200*      ARCHIVO DE VIOLACIONES
013300       04 FS-VIOLATION           PIC 9(02) VALUE ZEROES.
013400       04 FSE-VIOLATION.
013500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013800*      REPORTE DE CUMPLIMIENTO
013900       04 FS-REPORTE             PIC 9(02) VALUE ZEROES.
014000*      COPIA DEL MAESTRO CON VALORES POR DEFECTO APLICADOS
014100       04 FS-ENTUPD              PIC 9(02) VALUE ZEROES.
014200       04 FSE-ENTUPD.
014300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014600*      VARIABLES RUTINA DE FSE
014700       04 PROGRAMA               PIC X(08) VALUE 'DFC1R01A'.
014800       04 ARCHIVO                PIC X(08) VALUE SPACES.
014900       04 ACCION                 PIC X(10) VALUE SPACES.
015000       04 LLAVE                  PIC X(32) VALUE SPACES.
015100 01 WKS-FLAGS-FIN.
015200    02 WKS-FIN-ENTITY             PIC 9(01) VALUE ZEROES.
015300       88 FIN-ENTITY-FILE                    VALUE 1.
015400    02 WKS-FIN-VIOLATION          PIC 9(01) VALUE ZEROES.
015500       88 FIN-VIOLATION-FILE                 VALUE 1.
015600******************************************************************
015700*              FECHA DE PROCESO Y CAMPOS DE CALENDARIO           *
015800******************************************************************
015900 01 WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
016000 01 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016100    02 WKS-FP-ANIO                PIC 9(04).
016200    02 WKS-FP-MES                 PIC 9(02).
016300    02 WKS-FP-DIA                 PIC 9(02).
016400 01 WKS-DIAS-EXPIRA-PRONTO        PIC 9(03) VALUE 60.
016500 01 WKS-DIAS-ATENCION-VIOLACION   PIC 9(03) VALUE 60.
016600*--> TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NORMAL)
016700 01 WKS-TABLA-DIAS-ACUM.
016800    02 FILLER PIC 9(03) VALUE 000.
016900    02 FILLER PIC 9(03) VALUE 031.
017000    02 FILLER PIC 9(03) VALUE 059.
017100    02 FILLER PIC 9(03) VALUE 090.
017200    02 FILLER PIC 9(03) VALUE 120.
017300    02 FILLER PIC 9(03) VALUE 151.
017400    02 FILLER PIC 9(03) VALUE 181.
017500    02 FILLER PIC 9(03) VALUE 212.
017600    02 FILLER PIC 9(03) VALUE 243.
017700    02 FILLER PIC 9(03) VALUE 273.
017800    02 FILLER PIC 9(03) VALUE 304.
017900    02 FILLER PIC 9(03) VALUE 334.
018000 01 WKS-DIAS-ACUM-R REDEFINES WKS-TABLA-DIAS-ACUM.
018100    02 WKS-DIAS-ANTES-MES         PIC 9(03) OCCURS 12 TIMES.
018200*--> CAMPOS DE TRABAJO PARA LA RUTINA DE DIAS ENTRE FECHAS
018300 01 WKS-JULIANO-TRABAJO.
018400    02 WKS-JUL-ANIO               PIC 9(04) COMP.
018500    02 WKS-JUL-MES                PIC 9(02) COMP.
018600    02 WKS-JUL-DIA                PIC 9(02) COMP.
018700    02 WKS-JUL-A4                 PIC 9(04) COMP.
018800    02 WKS-JUL-A100                PIC 9(04) COMP.
018900    02 WKS-JUL-A400                PIC 9(04) COMP.
019000    02 WKS-JUL-BISIESTOS          PIC 9(06) COMP.
019100    02 WKS-JUL-ES-BISIESTO        PIC 9(01) COMP.
019200       88 WKS-JUL-ANIO-BISIESTO       VALUE 1.
019300    02 WKS-JUL-RESIDUO            PIC 9(04) COMP.
019400    02 WKS-JUL-RESULTADO          PIC 9(09) COMP.
019500 01 WKS-JULIANO-1                 PIC 9(09) COMP VALUE ZEROES.
019600 01 WKS-JULIANO-2                 PIC 9(09) COMP VALUE ZEROES.
019700 01 WKS-DIAS-ENTRE-FECHAS         PIC S9(09) COMP VALUE ZEROES.
019800*--> USADO PARA DESGLOSAR UNA FECHA AAAAMMDD QUE NO TRAE SU
019900*--> PROPIO REDEFINES EN EL COPYBOOK (FECHAS SECUNDARIAS)
020000 01 WKS-FECHA-PLANA               PIC 9(08) VALUE ZEROES.
020100******************************************************************
020200*          CAMPOS DE TRABAJO DE VALIDACION DE REGISTRO           *
020300******************************************************************
020400 01 WKS-VALIDACION.
020500    02 WKS-REGISTRO-VALIDO        PIC X(01) VALUE 'Y'.
020600       88 WKS-ES-VALIDO               VALUE 'Y'.
020700       88 WKS-ES-INVALIDO             VALUE 'N'.
020800    02 WKS-MOTIVO-RECHAZO         PIC X(48) VALUE SPACES.
020900    02 WKS-IX-CARACTER            PIC 9(02) COMP VALUE ZEROES.
021000    02 WKS-LARGO-CAMPO            PIC 9(02) COMP VALUE ZEROES.
021100    02 WKS-POS-ARROBA             PIC 9(02) COMP VALUE ZEROES.
021200    02 WKS-POS-PUNTO              PIC 9(02) COMP VALUE ZEROES.
021300    02 WKS-LETRAS-DESPUES-PUNTO   PIC 9(02) COMP VALUE ZEROES.
021400    02 WKS-UN-CARACTER            PIC X(01).
021500       88 WKS-CAR-ARROBA              VALUE '@'.
021600       88 WKS-CAR-PUNTO               VALUE '.'.
021700       88 WKS-CAR-LETRA               VALUE 'A' THRU 'Z'
021800                                       'a' THRU 'z'.
021900       88 WKS-CAR-DIGITO              VALUE '0' THRU '9'.
022000    02 WKS-TELEFONO-LIMPIO        PIC X(15) VALUE SPACES.
022100    02 WKS-TELEFONO-DIGITOS       PIC 9(02) COMP VALUE ZEROES.
022200******************************************************************
022300*             CONTADORES DEL RESUMEN DE CUMPLIMIENTO             *
022400******************************************************************
022500 01 WKS-SUMARIO-CONTADORES.
022600    02 WKS-TOT-ENTIDADES          PIC S9(07) COMP VALUE ZEROES.
022700    02 WKS-TOT-INVALIDOS          PIC S9(07) COMP VALUE ZEROES.
022800    02 WKS-CNT-COMPLIANT          PIC S9(07) COMP VALUE ZEROES.
022900    02 WKS-CNT-NO-COMPLIANT       PIC S9(07) COMP VALUE ZEROES.
023000    02 WKS-CNT-PEND-REVISION      PIC S9(07) COMP VALUE ZEROES.
023100    02 WKS-CNT-INVESTIGACION      PIC S9(07) COMP VALUE ZEROES.
023200    02 WKS-CNT-SUSPENDIDA         PIC S9(07) COMP VALUE ZEROES.
023300    02 WKS-CNT-PROBATORIA         PIC S9(07) COMP VALUE ZEROES.
023400    02 WKS-CNT-RIESGO-BAJO        PIC S9(07) COMP VALUE ZEROES.
023500    02 WKS-CNT-RIESGO-MEDIO       PIC S9(07) COMP VALUE ZEROES.
023600    02 WKS-CNT-RIESGO-ALTO        PIC S9(07) COMP VALUE ZEROES.
023700    02 WKS-CNT-RIESGO-CRITICO     PIC S9(07) COMP VALUE ZEROES.
023800    02 WKS-CNT-LIC-POR-VENCER     PIC S9(07) COMP VALUE ZEROES.
023900    02 WKS-CNT-REVISION-ATRASADA  PIC S9(07) COMP VALUE ZEROES.
024000    02 WKS-CNT-VIOLACIONES        PIC S9(07) COMP VALUE ZEROES.
024100    02 WKS-CNT-VIOL-ATENCION      PIC S9(07) COMP VALUE ZEROES.
024200    02 WKS-MULTAS-PENDIENTES      PIC S9(11)V99 COMP-3
024300                                       VALUE ZEROES.
024400 01 WKS-MASCARA-CONTADOR          PIC ZZZ,ZZ9.
024500 01 WKS-MASCARA-MONTO             PIC Z,ZZZ,ZZZ,ZZ9.99.
024600******************************************************************
024700*          BANDERAS DERIVADAS DE LA ENTIDAD EN PROCESO           *
024800******************************************************************
024900 01 WKS-BANDERAS-ENTIDAD.
025000    02 WKS-ENT-LIC-VENCIDA        PIC X(01) VALUE 'N'.
025100       88 ENT-LIC-ESTA-VENCIDA        VALUE 'Y'.
025200    02 WKS-ENT-LIC-POR-VENCER     PIC X(01) VALUE 'N'.
025300       88 ENT-LIC-ESTA-POR-VENCER     VALUE 'Y'.
025400    02 WKS-ENT-REVISION-ATRASADA  PIC X(01) VALUE 'N'.
025500       88 ENT-REV-ESTA-ATRASADA       VALUE 'Y'.
025600    02 WKS-ENT-BUENA-POSICION     PIC X(01) VALUE 'N'.
025700       88 ENT-ESTA-EN-BUENA-POS       VALUE 'Y'.
025800    02 WKS-ENT-REQUIERE-ATENCION  PIC X(01) VALUE 'N'.
025900       88 ENT-SI-REQUIERE-ATENCION    VALUE 'Y'.
026000    02 WKS-ENT-RAZONES            PIC X(56) VALUE SPACES.
026100******************************************************************
026200*         BANDERAS DERIVADAS DE LA VIOLACION EN PROCESO          *
026300******************************************************************
026400 01 WKS-BANDERAS-VIOLACION.
026500    02 WKS-VIO-MULTA-ATRASADA     PIC X(01) VALUE 'N'.
026600       88 VIO-MULTA-ESTA-ATRASADA     VALUE 'Y'.
026700    02 WKS-VIO-DIAS-DESDE         PIC S9(06) COMP VALUE ZEROES.
026800    02 WKS-VIO-DIAS-PARA-PAGO     PIC S9(06) COMP VALUE ZEROES.
026900    02 WKS-VIO-ESTA-RESUELTA      PIC X(01) VALUE 'N'.
027000       88 VIO-YA-ESTA-RESUELTA        VALUE 'Y'.
027100    02 WKS-VIO-ESTA-ACTIVA        PIC X(01) VALUE 'N'.
027200       88 VIO-SI-ESTA-ACTIVA          VALUE 'Y'.
027300    02 WKS-VIO-SEGUIMIENTO-ATRASO PIC X(01) VALUE 'N'.
027400       88 VIO-SEGUIM-ESTA-ATRASADO    VALUE 'Y'.
027500    02 WKS-VIO-REQUIERE-ATENCION  PIC X(01) VALUE 'N'.
027600       88 VIO-SI-REQUIERE-ATENCION    VALUE 'Y'.
027700    02 WKS-VIO-RAZON              PIC X(64) VALUE SPACES.
027800 01 WKS-TITULO-SECCION            PIC X(60) VALUE SPACES.
027900 01 WKS-GUIONES                   PIC X(132) VALUE ALL '='.
028000******************************************************************
028100 REPORT SECTION.
028200 RD  REPORTE-CUMPLIMIENTO
028300     PAGE LIMIT IS 60 LINES
028400     HEADING 1
028500     FIRST DETAIL 4
028600     LAST DETAIL 54
028700     FOOTING 58.
028800 01  TYPE IS PH.
028900    02  LINE 1.
029000        03 COLUMN   1 PIC X(22) VALUE
029100                      'BANCO INDUSTRIAL, S.A.'.
029200        03 COLUMN  40 PIC X(40) VALUE
029300                      'REPORTE DE CUMPLIMIENTO REGULATORIO'.
029400        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
029500        03 COLUMN 127 PIC ZZ,ZZ9 SOURCE
029600                      PAGE-COUNTER IN REPORTE-CUMPLIMIENTO.
029700    02  LINE 2.
029800        03 COLUMN   1 PIC X(25) VALUE
029900                      'DFC1R01A    01.03022025.R'.
030000        03 COLUMN  49 PIC X(20) VALUE
030100                      'FECHA DE PROCESO    '.
030200        03 COLUMN  70 PIC 9(08) SOURCE WKS-FECHA-PROCESO.
030300    02  LINE 3.
030400        03 COLUMN   1 PIC X(132) VALUE ALL '='.
030500 01  RENGLON-TITULO-SECCION TYPE IS DETAIL.
030600    02  LINE IS PLUS 2.
030700        03 COLUMN   1 PIC X(60) SOURCE WKS-TITULO-SECCION.
030800    02  LINE IS PLUS 1.
030900        03 COLUMN   1 PIC X(60) VALUE ALL '-'.
031000 01  RENGLON-ALERTA-ENTIDAD TYPE IS DETAIL.
031100    02  LINE IS PLUS 1.
031200        03 COLUMN   1 PIC 9(09) SOURCE ENT-ID.
031300        03 COLUMN  12 PIC X(30) SOURCE ENT-NOMBRE.
031400        03 COLUMN  44 PIC X(20) SOURCE ENT-STATUS.
031500        03 COLUMN  66 PIC X(08) SOURCE ENT-RISK.
031600        03 COLUMN  76 PIC X(56) SOURCE WKS-ENT-RAZONES.
031700 01  RENGLON-ALERTA-VIOLACION TYPE IS DETAIL.
031800    02  LINE IS PLUS 1.
031900        03 COLUMN   1 PIC 9(09) SOURCE VIO-ID.
032000        03 COLUMN  12 PIC 9(09) SOURCE VIO-ENTIDAD-LLAVE.
032100        03 COLUMN  23 PIC X(08) SOURCE VIO-SEVERIDAD.
032200        03 COLUMN  33 PIC X(16) SOURCE VIO-STATUS.
032300        03 COLUMN  51 PIC Z,ZZZ,ZZ9.99 SOURCE VIO-MULTA-MONTO.
032400        03 COLUMN  66 PIC X(64) SOURCE WKS-VIO-RAZON.
032500 01  TYPE IS RF.
032600    02  LINE IS PLUS 2.
032700        03 COLUMN   1 PIC X(132) VALUE ALL '='.
032800    02  LINE IS PLUS 1.
032900        03 COLUMN   1 PIC X(30) VALUE
033000                      'RESUMEN DE CUMPLIMIENTO'.
033100    02  LINE IS PLUS 2.
033200        03 COLUMN   1 PIC X(30) VALUE
033300                      'TOTAL ENTIDADES ACTIVAS......'.
033400        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-TOT-ENTIDADES.
033500    02  LINE IS PLUS 1.
033600        03 COLUMN   1 PIC X(30) VALUE
033700                      'REGISTROS INVALIDOS..........'.
033800        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-TOT-INVALIDOS.
033900    02  LINE IS PLUS 1.
034000        03 COLUMN   1 PIC X(30) VALUE
034100                      'COMPLIANT.....................'.
034200        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-COMPLIANT.
034300    02  LINE IS PLUS 1.
034400        03 COLUMN   1 PIC X(30) VALUE
034500                      'NON-COMPLIANT.................'.
034600        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-NO-COMPLIANT.
034700    02  LINE IS PLUS 1.
034800        03 COLUMN   1 PIC X(30) VALUE
034900                      'PENDING-REVIEW................'.
035000        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-PEND-REVISION.
035100    02  LINE IS PLUS 1.
035200        03 COLUMN   1 PIC X(30) VALUE
035300                      'UNDER-INVESTIGATION...........'.
035400        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-INVESTIGACION.
035500    02  LINE IS PLUS 1.
035600        03 COLUMN   1 PIC X(30) VALUE
035700                      'SUSPENDED......................'.
035800        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-SUSPENDIDA.
035900    02  LINE IS PLUS 1.
036000        03 COLUMN   1 PIC X(30) VALUE
036100                      'PROBATION.....................'.
036200        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-PROBATORIA.
036300    02  LINE IS PLUS 2.
036400        03 COLUMN   1 PIC X(30) VALUE
036500                      'RIESGO LOW....................'.
036600        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-RIESGO-BAJO.
036700    02  LINE IS PLUS 1.
036800        03 COLUMN   1 PIC X(30) VALUE
036900                      'RIESGO MEDIUM.................'.
037000        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-RIESGO-MEDIO.
037100    02  LINE IS PLUS 1.
037200        03 COLUMN   1 PIC X(30) VALUE
037300                      'RIESGO HIGH...................'.
037400        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-RIESGO-ALTO.
037500    02  LINE IS PLUS 1.
037600        03 COLUMN   1 PIC X(30) VALUE
037700                      'RIESGO CRITICAL...............'.
037800        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-RIESGO-CRITICO.
037900    02  LINE IS PLUS 2.
038000        03 COLUMN   1 PIC X(30) VALUE
038100                      'LICENCIAS POR VENCER (60D)....'.
038200        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE
038300                      WKS-CNT-LIC-POR-VENCER.
038400        03 COLUMN  40 PIC X(30) VALUE
038500                      'REVISIONES ATRASADAS..........'.
038600        03 COLUMN  72 PIC ZZZ,ZZ9 SOURCE
038700                      WKS-CNT-REVISION-ATRASADA.
038800    02  LINE IS PLUS 2.
038900        03 COLUMN   1 PIC X(30) VALUE
039000                      'VIOLACIONES PROCESADAS........'.
039100        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-VIOLACIONES.
039200    02  LINE IS PLUS 1.
039300        03 COLUMN   1 PIC X(30) VALUE
039400                      'VIOLACIONES QUE REQUIEREN
039500-                     'ATENCION.......................'.
039600        03 COLUMN  32 PIC ZZZ,ZZ9 SOURCE WKS-CNT-VIOL-ATENCION.
039700    02  LINE IS PLUS 1.
039800        03 COLUMN   1 PIC X(30) VALUE
039900                      'TOTAL MULTAS PENDIENTES DE
040000-                     ' PAGO..........................'.
040100        03 COLUMN  32 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE
040200                      WKS-MULTAS-PENDIENTES.
040300 PROCEDURE DIVISION.
040400******************************************************************
040500*  000-PRINCIPAL - CONTROL DEL PROCESO DE CUMPLIMIENTO           *
040600******************************************************************
040700 000-PRINCIPAL.
040800     PERFORM 100-INICIO
040900        THRU 100-INICIO-EXIT.
041000     PERFORM 200-PROCESA-ENTIDADES
041100        THRU 200-PROCESA-ENTIDADES-EXIT
041200        UNTIL FIN-ENTITY-FILE.
041300     PERFORM 500-PROCESA-VIOLACIONES
041400        THRU 500-PROCESA-VIOLACIONES-EXIT
041500        UNTIL FIN-VIOLATION-FILE.
041600     PERFORM 900-CIERRA-REPORTE
041700        THRU 900-CIERRA-REPORTE-EXIT.
041800     STOP RUN.
041900*----------------------------------------------------------------
042000 100-INICIO.
042100     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
042200     OPEN INPUT  ENTITY-FILE.
042300     IF FS-ENTITY NOT = '00'
042400        MOVE 'ENTITY-FILE'    TO ARCHIVO
042500        MOVE 'OPEN-INPUT'     TO ACCION
042600        MOVE SPACES           TO LLAVE
042700        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION
042800                              LLAVE FS-ENTITY FSE-ENTITY
042900        DISPLAY 'DFC1R01A - ERROR ABRIENDO ENTITY-FILE '
043000                FS-ENTITY
043100        MOVE 16 TO RETURN-CODE
043200        STOP RUN
043300     END-IF.
043400     OPEN INPUT  VIOLATION-FILE.
043500     IF FS-VIOLATION NOT = '00'
043600        MOVE 'VIOLATION-FILE' TO ARCHIVO
043700        MOVE 'OPEN-INPUT'     TO ACCION
043800        MOVE SPACES           TO LLAVE
043900        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION
044000                              LLAVE FS-VIOLATION FSE-VIOLATION
044100        DISPLAY 'DFC1R01A - ERROR ABRIENDO VIOLATION-FILE '
044200                FS-VIOLATION
044300        MOVE 16 TO RETURN-CODE
044400        STOP RUN
044500     END-IF.
044600     OPEN OUTPUT REPORT-FILE.
044700     IF FS-REPORTE NOT = '00'
044800        DISPLAY 'DFC1R01A - ERROR ABRIENDO REPORT-FILE '
044900                FS-REPORTE
045000        MOVE 16 TO RETURN-CODE
045100        STOP RUN
045200     END-IF.
045300     OPEN OUTPUT ENTITY-UPD.
045400     IF FS-ENTUPD NOT = '00'
045500        MOVE 'ENTITY-UPD'     TO ARCHIVO
045600        MOVE 'OPEN-OUTPUT'    TO ACCION
045700        MOVE SPACES           TO LLAVE
045800        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION
045900                              LLAVE FS-ENTUPD FSE-ENTUPD
046000        DISPLAY 'DFC1R01A - ERROR ABRIENDO ENTITY-UPD '
046100                FS-ENTUPD
046200        MOVE 16 TO RETURN-CODE
046300        STOP RUN
046400     END-IF.
046500     INITIATE REPORTE-CUMPLIMIENTO.
046600     MOVE 'ALERTAS DE ENTIDADES REGULADAS'
046700       TO WKS-TITULO-SECCION.
046800     GENERATE RENGLON-TITULO-SECCION.
046900     PERFORM 210-LEE-ENTITY-FILE
047000        THRU 210-LEE-ENTITY-FILE-EXIT.
047100 100-INICIO-EXIT.
047200     EXIT.
047300******************************************************************
047400*  200 - PROCESO DEL MAESTRO DE ENTIDADES FINANCIERAS REGULADAS  *
047500******************************************************************
047600 200-PROCESA-ENTIDADES.
047700*    ENTIDAD SIN BANDERA DE ACTIVO/INACTIVO CAPTURADA, SE
047800*    ASUME ACTIVA (VALOR POR DEFECTO DE REGISTRO).
047900     IF ENT-ACTIVO-FLAG = SPACES
048000        MOVE 'Y' TO ENT-ACTIVO-FLAG
048100     END-IF.
048200     IF NOT ENT-ES-ACTIVA
048300        PERFORM 205-ESCRIBE-ENTITY-ACTUALIZADO
048400           THRU 205-ESCRIBE-ENTITY-ACTUALIZADO-EXIT
048500        PERFORM 210-LEE-ENTITY-FILE
048600           THRU 210-LEE-ENTITY-FILE-EXIT
048700        GO TO 200-PROCESA-ENTIDADES-EXIT
048800     END-IF.
048900     ADD 1 TO WKS-TOT-ENTIDADES.
049000     PERFORM 300-VALIDA-REGISTRO
049100        THRU 300-VALIDA-REGISTRO-EXIT.
049200     IF WKS-ES-INVALIDO
049300        ADD 1 TO WKS-TOT-INVALIDOS
049400        PERFORM 205-ESCRIBE-ENTITY-ACTUALIZADO
049500           THRU 205-ESCRIBE-ENTITY-ACTUALIZADO-EXIT
049600        PERFORM 210-LEE-ENTITY-FILE
049700           THRU 210-LEE-ENTITY-FILE-EXIT
049800        GO TO 200-PROCESA-ENTIDADES-EXIT
049900     END-IF.
050000     PERFORM 400-DERIVA-BANDERAS-ENTIDAD
050100        THRU 400-DERIVA-BANDERAS-ENTIDAD-EXIT.
050200     PERFORM 420-ACUMULA-SUMARIO-ENTIDAD
050300        THRU 420-ACUMULA-SUMARIO-ENTIDAD-EXIT.
050400     IF ENT-SI-REQUIERE-ATENCION
050500        PERFORM 430-ESCRIBE-ALERTA-ENTIDAD
050600           THRU 430-ESCRIBE-ALERTA-ENTIDAD-EXIT
050700     END-IF.
050800     PERFORM 205-ESCRIBE-ENTITY-ACTUALIZADO
050900        THRU 205-ESCRIBE-ENTITY-ACTUALIZADO-EXIT.
051000     PERFORM 210-LEE-ENTITY-FILE
051100        THRU 210-LEE-ENTITY-FILE-EXIT.
051200 200-PROCESA-ENTIDADES-EXIT.
051300     EXIT.
051400*----------------------------------------------------------------
051500* 205-ESCRIBE-ENTITY-ACTUALIZADO - GRABA EN ENTITY-UPD UNA COPIA
051600* DEL REGISTRO DE ENTIDAD, YA CON LOS VALORES POR DEFECTO DE
051700* REGISTRO APLICADOS (350) CUANDO EL REGISTRO RESULTO VALIDO;
051800* LAS ENTIDADES INACTIVAS O RECHAZADAS SE COPIAN TAL COMO
051900* LLEGARON, SIN TOCAR SUS CAMPOS.
052000*----------------------------------------------------------------
052100 205-ESCRIBE-ENTITY-ACTUALIZADO.
052200     MOVE REG-ENTITY TO REG-ENTITY-UPD.
052300     WRITE REG-ENTITY-UPD.
052400     IF FS-ENTUPD NOT = '00'
052500        MOVE 'ENTITY-UPD'    TO ARCHIVO
052600        MOVE 'WRITE'         TO ACCION
052700        MOVE SPACES          TO LLAVE
052800        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION
052900                              LLAVE FS-ENTUPD FSE-ENTUPD
053000        DISPLAY 'DFC1R01A - ERROR GRABANDO ENTITY-UPD '
053100                FS-ENTUPD
053200        MOVE 16 TO RETURN-CODE
053300        STOP RUN
053400     END-IF.
053500 205-ESCRIBE-ENTITY-ACTUALIZADO-EXIT.
053600     EXIT.
053700*----------------------------------------------------------------
053800 210-LEE-ENTITY-FILE.
053900     READ ENTITY-FILE
054000        AT END
054100           MOVE 1 TO WKS-FIN-ENTITY
054200           GO TO 210-LEE-ENTITY-FILE-EXIT
054300     END-READ.
054400     IF FS-ENTITY NOT = '00'
054500        MOVE 'ENTITY-FILE' TO ARCHIVO
054600        MOVE 'READ'        TO ACCION
054700        MOVE ENT-ID        TO LLAVE (1:9)
054800        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION
054900                              LLAVE FS-ENTITY FSE-ENTITY
055000        MOVE 1 TO WKS-FIN-ENTITY
055100     END-IF.
055200 210-LEE-ENTITY-FILE-EXIT.
055300     EXIT.
055400******************************************************************
055500*  300 - VALIDACION DE REGISTRO ANTES DE ACUMULAR AL RESUMEN     *
055600******************************************************************
055700 300-VALIDA-REGISTRO.
055800     MOVE 'Y' TO WKS-REGISTRO-VALIDO.
055900     MOVE SPACES TO WKS-MOTIVO-RECHAZO.
056000     IF ENT-NOMBRE = SPACES
056100        MOVE 'N' TO WKS-REGISTRO-VALIDO
056200        MOVE 'NOMBRE DE ENTIDAD EN BLANCO' TO WKS-MOTIVO-RECHAZO
056300     END-IF.
056400     IF WKS-ES-VALIDO
056500           AND NOT (ENT-TIPO-BANCO OR ENT-TIPO-ASEGURADORA
056600                 OR ENT-TIPO-MSB OR ENT-TIPO-FINTECH
056700                 OR ENT-TIPO-COOPERATIVA OR ENT-TIPO-CASA-BOLSA)
056800        MOVE 'N' TO WKS-REGISTRO-VALIDO
056900        MOVE 'TIPO DE ENTIDAD EN BLANCO O DESCONOCIDO'
057000          TO WKS-MOTIVO-RECHAZO
057100     END-IF.
057200     IF WKS-ES-VALIDO AND ENT-LICENCIA-NUMERO = SPACES
057300        MOVE 'N' TO WKS-REGISTRO-VALIDO
057400        MOVE 'NUMERO DE LICENCIA EN BLANCO' TO WKS-MOTIVO-RECHAZO
057500     END-IF.
057600     IF WKS-ES-VALIDO
057700           AND NOT (ENT-STATUS-COMPLIANT OR ENT-STATUS-NO-COMPLIANT
057800                 OR ENT-STATUS-PEND-REVISION
057900                 OR ENT-STATUS-INVESTIGACION
058000                 OR ENT-STATUS-PROBATORIA OR ENT-STATUS-SUSPENDIDA)
058100        MOVE 'N' TO WKS-REGISTRO-VALIDO
058200        MOVE 'STATUS DE CUMPLIMIENTO EN BLANCO O DESCONOCIDO'
058300          TO WKS-MOTIVO-RECHAZO
058400     END-IF.
058500     IF WKS-ES-VALIDO
058600           AND NOT (ENT-RISK-BAJO OR ENT-RISK-MEDIO
058700                 OR ENT-RISK-ALTO OR ENT-RISK-CRITICO)
058800        MOVE 'N' TO WKS-REGISTRO-VALIDO
058900        MOVE 'NIVEL DE RIESGO EN BLANCO O DESCONOCIDO'
059000          TO WKS-MOTIVO-RECHAZO
059100     END-IF.
059200     IF WKS-ES-VALIDO AND ENT-ESTADO NOT = SPACES
059300           AND ENT-ESTADO (2:1) = SPACE
059400        MOVE 'N' TO WKS-REGISTRO-VALIDO
059500        MOVE 'ESTADO DEBE TENER 2 CARACTERES' TO WKS-MOTIVO-RECHAZO
059600     END-IF.
059700     IF WKS-ES-VALIDO
059800        PERFORM 320-VALIDA-CORREO
059900           THRU 320-VALIDA-CORREO-EXIT
060000     END-IF.
060100     IF WKS-ES-VALIDO
060200        PERFORM 330-VALIDA-TELEFONO
060300           THRU 330-VALIDA-TELEFONO-EXIT
060400     END-IF.
060500     IF WKS-ES-VALIDO
060600        PERFORM 340-VALIDA-ZIP
060700           THRU 340-VALIDA-ZIP-EXIT
060800     END-IF.
060900     IF WKS-ES-VALIDO
061000           AND (ENT-ACTIVOS-TOTALES < ZEROES
061100            OR  ENT-NUM-EMPLEADOS  < ZEROES)
061200        MOVE 'N' TO WKS-REGISTRO-VALIDO
061300        MOVE 'ACTIVOS O EMPLEADOS NEGATIVOS'
061400          TO WKS-MOTIVO-RECHAZO
061500     END-IF.
061600     IF WKS-ES-INVALIDO
061700        DISPLAY 'DFC1R01A - ENTIDAD ' ENT-ID
061800                ' RECHAZADA: ' WKS-MOTIVO-RECHAZO
061900     ELSE
062000        PERFORM 350-ASIGNA-VALORES-DEFECTO
062100           THRU 350-ASIGNA-VALORES-DEFECTO-EXIT
062200     END-IF.
062300 300-VALIDA-REGISTRO-EXIT.
062400     EXIT.
062500*----------------------------------------------------------------
062600* 320-VALIDA-CORREO - RECORRE ENT-CONTACTO-EMAIL CARACTER POR
062700* CARACTER BUSCANDO UNA UNICA '@' SEGUIDA MAS ADELANTE DE UN
062800* '.' CON AL MENOS DOS LETRAS DESPUES, AL ESTILO DE LA RUTINA
062900* DE CLASIFICACION DE CEEDR3002.
063000*----------------------------------------------------------------
063100 320-VALIDA-CORREO.
063200     MOVE ZEROES TO WKS-POS-ARROBA WKS-POS-PUNTO
063300                     WKS-LETRAS-DESPUES-PUNTO.
063400     PERFORM 321-EXAMINA-CORREO
063500        THRU 321-EXAMINA-CORREO-EXIT
063600        VARYING WKS-IX-CARACTER FROM 1 BY 1
063700        UNTIL WKS-IX-CARACTER > 40.
063800     IF WKS-POS-ARROBA = ZEROES
063900           OR WKS-POS-PUNTO NOT > WKS-POS-ARROBA
064000           OR WKS-LETRAS-DESPUES-PUNTO < 2
064100        MOVE 'N' TO WKS-REGISTRO-VALIDO
064200        MOVE 'CORREO ELECTRONICO INVALIDO'
064300          TO WKS-MOTIVO-RECHAZO
064400     END-IF.
064500 320-VALIDA-CORREO-EXIT.
064600     EXIT.
064700*----------------------------------------------------------------
064800 321-EXAMINA-CORREO.
064900     MOVE ENT-CONTACTO-EMAIL (WKS-IX-CARACTER:1)
065000       TO WKS-UN-CARACTER.
065100     IF WKS-CAR-ARROBA AND WKS-POS-ARROBA = ZEROES
065200        MOVE WKS-IX-CARACTER TO WKS-POS-ARROBA
065300     END-IF.
065400     IF WKS-CAR-PUNTO AND WKS-POS-ARROBA NOT = ZEROES
065500           AND WKS-IX-CARACTER > WKS-POS-ARROBA
065600        MOVE WKS-IX-CARACTER TO WKS-POS-PUNTO
065700        MOVE ZEROES TO WKS-LETRAS-DESPUES-PUNTO
065800     END-IF.
065900     IF WKS-CAR-LETRA AND WKS-POS-PUNTO NOT = ZEROES
066000           AND WKS-IX-CARACTER > WKS-POS-PUNTO
066100        ADD 1 TO WKS-LETRAS-DESPUES-PUNTO
066200     END-IF.
066300 321-EXAMINA-CORREO-EXIT.
066400     EXIT.
066500*----------------------------------------------------------------
066600* 330-VALIDA-TELEFONO - QUITA ESPACIOS, GUIONES, PARENTESIS Y
066700* PUNTOS DEL TELEFONO Y CUENTA LOS DIGITOS RESTANTES; DEBE
066800* QUEDAR EN 10 O 11 DIGITOS PARA SER VALIDO (11 CUBRE EL '1' DE
066900* LARGA DISTANCIA QUE ALGUNAS ENTIDADES SIGUEN CAPTURANDO).
067000*----------------------------------------------------------------
067100 330-VALIDA-TELEFONO.
067200     MOVE ZEROES  TO WKS-TELEFONO-DIGITOS.
067300     PERFORM 331-EXAMINA-TELEFONO
067400        THRU 331-EXAMINA-TELEFONO-EXIT
067500        VARYING WKS-IX-CARACTER FROM 1 BY 1
067600        UNTIL WKS-IX-CARACTER > 15.
067700     IF WKS-TELEFONO-DIGITOS NOT = 10
067800           AND WKS-TELEFONO-DIGITOS NOT = 11
067900        MOVE 'N' TO WKS-REGISTRO-VALIDO
068000        MOVE 'TELEFONO INVALIDO, SE ESPERAN 10 O 11 DIGITOS'
068100          TO WKS-MOTIVO-RECHAZO
068200     END-IF.
068300 330-VALIDA-TELEFONO-EXIT.
068400     EXIT.
068500*----------------------------------------------------------------
068600 331-EXAMINA-TELEFONO.
068700     MOVE ENT-CONTACTO-TELEFONO (WKS-IX-CARACTER:1)
068800       TO WKS-UN-CARACTER.
068900     IF WKS-CAR-DIGITO
069000        ADD 1 TO WKS-TELEFONO-DIGITOS
069100     END-IF.
069200 331-EXAMINA-TELEFONO-EXIT.
069300     EXIT.
069400*----------------------------------------------------------------
069500* 340-VALIDA-ZIP - ADMITE 5 DIGITOS, O 5 DIGITOS-GUION-4 DIGITOS.
069600*----------------------------------------------------------------
069700 340-VALIDA-ZIP.
069800     MOVE 'Y' TO WKS-ES-VALIDO.
069900     IF ENT-ZIP (1:5) NOT NUMERIC
070000        MOVE 'N' TO WKS-REGISTRO-VALIDO
070100        MOVE 'ZIP INVALIDO' TO WKS-MOTIVO-RECHAZO
070200        GO TO 340-VALIDA-ZIP-EXIT
070300     END-IF.
070400     IF ENT-ZIP (6:1) = SPACES
070500        GO TO 340-VALIDA-ZIP-EXIT
070600     END-IF.
070700     IF ENT-ZIP (6:1) NOT = '-'
070800           OR ENT-ZIP (7:4) NOT NUMERIC
070900        MOVE 'N' TO WKS-REGISTRO-VALIDO
071000        MOVE 'ZIP INVALIDO' TO WKS-MOTIVO-RECHAZO
071100     END-IF.
071200 340-VALIDA-ZIP-EXIT.
071300     EXIT.
071400*----------------------------------------------------------------
071500* 350-ASIGNA-VALORES-DEFECTO - APLICA LOS VALORES POR DEFECTO DE
071600* REGISTRO SOBRE EL BUFFER DE REG-ENTITY CUANDO EL CAMPO LLEGA
071700* EN BLANCO O EN CERO (ESTADO NY, STATUS PENDING-REVIEW, RIESGO
071800* MEDIUM, FECHA DE REGISTRO IGUAL A LA FECHA DE PROCESO Y
071900* PROXIMA REVISION PROYECTADA POR RIESGO). 205-ESCRIBE-ENTITY-
072000* ACTUALIZADO GRABA ESTE BUFFER YA CORREGIDO EN ENTITY-UPD, POR
072100* LO QUE EL DEFECTO SI QUEDA GRABADO EN LA COPIA ACTUALIZADA
072200* DEL MAESTRO.
072300*----------------------------------------------------------------
072400 350-ASIGNA-VALORES-DEFECTO.
072500     IF ENT-ESTADO = SPACES
072600        MOVE 'NY' TO ENT-ESTADO
072700     END-IF.
072800     IF ENT-STATUS = SPACES
072900        DISPLAY 'DFC1R01A - ENTIDAD ' ENT-ID
073000                ' SIN STATUS, SE ASUME PENDING-REVIEW'
073100        MOVE 'PENDING-REVIEW' TO ENT-STATUS
073200     END-IF.
073300     IF ENT-RISK = SPACES
073400        DISPLAY 'DFC1R01A - ENTIDAD ' ENT-ID
073500                ' SIN RIESGO, SE ASUME MEDIUM'
073600        MOVE 'MEDIUM' TO ENT-RISK
073700     END-IF.
073800     IF ENT-FECHA-REGISTRO = ZEROES
073900        MOVE WKS-FECHA-PROCESO TO ENT-FECHA-REGISTRO
074000     END-IF.
074100     IF ENT-PROXIMA-REVISION = ZEROES
074200        DISPLAY 'DFC1R01A - ENTIDAD ' ENT-ID
074300                ' SIN PROXIMA REVISION, SE PROYECTA POR RIESGO'
074400        PERFORM 410-CALCULA-PROX-REVISION
074500           THRU 410-CALCULA-PROX-REVISION-EXIT
074600     END-IF.
074700 350-ASIGNA-VALORES-DEFECTO-EXIT.
074800     EXIT.
074900******************************************************************
075000*  400 - DERIVACION DE BANDERAS DE CUMPLIMIENTO DE LA ENTIDAD    *
075100******************************************************************
075200 400-DERIVA-BANDERAS-ENTIDAD.
075300     MOVE 'N' TO WKS-ENT-LIC-VENCIDA
075400                 WKS-ENT-LIC-POR-VENCER
075500                 WKS-ENT-REVISION-ATRASADA
075600                 WKS-ENT-BUENA-POSICION
075700                 WKS-ENT-REQUIERE-ATENCION.
075800     MOVE SPACES TO WKS-ENT-RAZONES.
075900     MOVE WKS-FP-ANIO TO WKS-JUL-ANIO.
076000     MOVE WKS-FP-MES  TO WKS-JUL-MES.
076100     MOVE WKS-FP-DIA  TO WKS-JUL-DIA.
076200     PERFORM 481-FECHA-A-JULIANO
076300        THRU 481-FECHA-A-JULIANO-EXIT.
076400     MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-1.
076500     IF ENT-LICENCIA-VENCE NOT = ZEROES
076600        MOVE ENT-LICVENCE-ANIO TO WKS-JUL-ANIO
076700        MOVE ENT-LICVENCE-MES  TO WKS-JUL-MES
076800        MOVE ENT-LICVENCE-DIA  TO WKS-JUL-DIA
076900        PERFORM 481-FECHA-A-JULIANO
077000           THRU 481-FECHA-A-JULIANO-EXIT
077100        MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-2
077200        COMPUTE WKS-DIAS-ENTRE-FECHAS =
077300                WKS-JULIANO-2 - WKS-JULIANO-1
077400        IF WKS-DIAS-ENTRE-FECHAS < 0
077500           MOVE 'Y' TO WKS-ENT-LIC-VENCIDA
077600           STRING WKS-ENT-RAZONES DELIMITED BY SIZE
077700                  'LICENCIA VENCIDA; ' DELIMITED BY SIZE
077800                  INTO WKS-ENT-RAZONES
077900           END-STRING
078000        ELSE
078100           IF WKS-DIAS-ENTRE-FECHAS <= WKS-DIAS-EXPIRA-PRONTO
078200              MOVE 'Y' TO WKS-ENT-LIC-POR-VENCER
078300              STRING WKS-ENT-RAZONES DELIMITED BY SIZE
078400                     'LICENCIA POR VENCER; ' DELIMITED BY SIZE
078500                     INTO WKS-ENT-RAZONES
078600              END-STRING
078700           END-IF
078800        END-IF
078900     END-IF.
079000     IF ENT-PROXIMA-REVISION NOT = ZEROES
079100        MOVE ENT-PROXREV-ANIO TO WKS-JUL-ANIO
079200        MOVE ENT-PROXREV-MES  TO WKS-JUL-MES
079300        MOVE ENT-PROXREV-DIA  TO WKS-JUL-DIA
079400        PERFORM 481-FECHA-A-JULIANO
079500           THRU 481-FECHA-A-JULIANO-EXIT
079600        MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-2
079700        IF WKS-JULIANO-1 > WKS-JULIANO-2
079800           MOVE 'Y' TO WKS-ENT-REVISION-ATRASADA
079900           STRING WKS-ENT-RAZONES DELIMITED BY SIZE
080000                  'REVISION ATRASADA; ' DELIMITED BY SIZE
080100                  INTO WKS-ENT-RAZONES
080200           END-STRING
080300        END-IF
080400     END-IF.
080500     IF ENT-RISK-CRITICO
080600        STRING WKS-ENT-RAZONES DELIMITED BY SIZE
080700               'RIESGO CRITICAL; ' DELIMITED BY SIZE
080800               INTO WKS-ENT-RAZONES
080900        END-STRING
081000     END-IF.
081100     IF ENT-STATUS-SUSPENDIDA
081200        STRING WKS-ENT-RAZONES DELIMITED BY SIZE
081300               'ENTIDAD SUSPENDIDA; ' DELIMITED BY SIZE
081400               INTO WKS-ENT-RAZONES
081500        END-STRING
081600     END-IF.
081700     IF ENT-STATUS-INVESTIGACION
081800        STRING WKS-ENT-RAZONES DELIMITED BY SIZE
081900               'BAJO INVESTIGACION; ' DELIMITED BY SIZE
082000               INTO WKS-ENT-RAZONES
082100        END-STRING
082200     END-IF.
082300     IF ENT-STATUS-COMPLIANT
082400           AND NOT ENT-LIC-ESTA-VENCIDA
082500           AND NOT ENT-REV-ESTA-ATRASADA
082600        MOVE 'Y' TO WKS-ENT-BUENA-POSICION
082700     END-IF.
082800     IF ENT-RISK-CRITICO
082900           OR ENT-STATUS-SUSPENDIDA
083000           OR ENT-STATUS-INVESTIGACION
083100           OR ENT-LIC-ESTA-VENCIDA
083200           OR ENT-REV-ESTA-ATRASADA
083300        MOVE 'Y' TO WKS-ENT-REQUIERE-ATENCION
083400     END-IF.
083500 400-DERIVA-BANDERAS-ENTIDAD-EXIT.
083600     EXIT.
083700******************************************************************
083800*  410 - CALCULO DE PROXIMA FECHA DE REVISION SEGUN EL RIESGO    *
083900*  CRITICAL=90 DIAS (3 MESES), HIGH=180 DIAS (6 MESES),          *
084000*  MEDIUM/LOW/OTRO=365 DIAS (12 MESES).                          *
084100******************************************************************
084200 410-CALCULA-PROX-REVISION.
084300     EVALUATE TRUE
084400        WHEN ENT-RISK-CRITICO
084500           MOVE  90 TO WKS-JUL-RESIDUO
084600        WHEN ENT-RISK-ALTO
084700           MOVE 180 TO WKS-JUL-RESIDUO
084800        WHEN ENT-RISK-MEDIO
084900           MOVE 365 TO WKS-JUL-RESIDUO
085000        WHEN ENT-RISK-BAJO
085100           MOVE 365 TO WKS-JUL-RESIDUO
085200        WHEN OTHER
085300           MOVE 365 TO WKS-JUL-RESIDUO
085400     END-EVALUATE.
085500     MOVE WKS-FP-ANIO TO WKS-JUL-ANIO.
085600     MOVE WKS-FP-MES  TO WKS-JUL-MES.
085700     MOVE WKS-FP-DIA  TO WKS-JUL-DIA.
085800     PERFORM 481-FECHA-A-JULIANO
085900        THRU 481-FECHA-A-JULIANO-EXIT.
086000     COMPUTE WKS-JUL-RESULTADO =
086100             WKS-JUL-RESULTADO + WKS-JUL-RESIDUO.
086200     MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-1.
086300     PERFORM 482-JULIANO-A-FECHA
086400        THRU 482-JULIANO-A-FECHA-EXIT.
086500 410-CALCULA-PROX-REVISION-EXIT.
086600     EXIT.
086700******************************************************************
086800*  480/481/482 - RUTINA DE ARITMETICA DE FECHAS SIN FUNCTIONS.   *
086900*  CONVIERTE AAAA-MM-DD A UN NUMERO DE DIA ABSOLUTO (ESTILO      *
087000*  JULIANO) Y VICEVERSA, USANDO LA TABLA DE DIAS ACUMULADOS Y    *
087100*  LA REGLA DE ANIO BISIESTO (DIV 4, NO DIV 100, SALVO DIV 400). *
087200******************************************************************
087300 481-FECHA-A-JULIANO.
087400     DIVIDE WKS-JUL-ANIO BY 4   GIVING WKS-JUL-A4.
087500     DIVIDE WKS-JUL-ANIO BY 100 GIVING WKS-JUL-A100.
087600     DIVIDE WKS-JUL-ANIO BY 400 GIVING WKS-JUL-A400.
087700     COMPUTE WKS-JUL-BISIESTOS =
087800             (WKS-JUL-ANIO * 365) + WKS-JUL-A4
087900              - WKS-JUL-A100 + WKS-JUL-A400.
088000     MOVE ZEROES TO WKS-JUL-ES-BISIESTO.
088100     DIVIDE WKS-JUL-ANIO BY 4 GIVING WKS-JUL-A4
088200            REMAINDER WKS-JUL-RESIDUO.
088300     IF WKS-JUL-RESIDUO = ZEROES
088400        MOVE 1 TO WKS-JUL-ES-BISIESTO
088500        DIVIDE WKS-JUL-ANIO BY 100 GIVING WKS-JUL-A100
088600               REMAINDER WKS-JUL-RESIDUO
088700        IF WKS-JUL-RESIDUO = ZEROES
088800           MOVE 0 TO WKS-JUL-ES-BISIESTO
088900           DIVIDE WKS-JUL-ANIO BY 400 GIVING WKS-JUL-A400
089000                  REMAINDER WKS-JUL-RESIDUO
089100           IF WKS-JUL-RESIDUO = ZEROES
089200              MOVE 1 TO WKS-JUL-ES-BISIESTO
089300           END-IF
089400        END-IF
089500     END-IF.
089600     COMPUTE WKS-JUL-RESULTADO =
089700             WKS-JUL-BISIESTOS
089800              + WKS-DIAS-ANTES-MES (WKS-JUL-MES)
089900              + WKS-JUL-DIA.
090000     IF WKS-JUL-MES > 2 AND WKS-JUL-ANIO-BISIESTO
090100        ADD 1 TO WKS-JUL-RESULTADO
090200     END-IF.
090300 481-FECHA-A-JULIANO-EXIT.
090400     EXIT.
090500*----------------------------------------------------------------
090600* 482-JULIANO-A-FECHA - CONVIERTE WKS-JULIANO-1 DE REGRESO A
090700* AAAA-MM-DD, DEJANDO EL RESULTADO EN ENT-PROXIMA-REVISION-R.
090800* RECORRE ANIO POR ANIO Y LUEGO MES POR MES CONTRA LA TABLA DE
090900* DIAS ACUMULADOS, SIN USAR FUNCTION DATE-OF-INTEGER.
091000*----------------------------------------------------------------
091100 482-JULIANO-A-FECHA.
091200     MOVE 1600 TO WKS-JUL-ANIO.
091300     MOVE WKS-JULIANO-1 TO WKS-JUL-RESULTADO.
091400     COMPUTE WKS-JUL-RESULTADO =
091500             WKS-JUL-RESULTADO - (WKS-JUL-ANIO * 365)
091600              - (WKS-JUL-ANIO / 4) + (WKS-JUL-ANIO / 100)
091700              - (WKS-JUL-ANIO / 400).
091800     PERFORM 483-AVANZA-ANIO
091900        THRU 483-AVANZA-ANIO-EXIT
092000        UNTIL WKS-JUL-RESULTADO <= 366.
092100     MOVE 1 TO WKS-JUL-MES.
092200     PERFORM 484-AVANZA-MES
092300        THRU 484-AVANZA-MES-EXIT
092400        UNTIL WKS-JUL-MES = 12
092500           OR WKS-JUL-RESULTADO <=
092600              WKS-DIAS-ANTES-MES (WKS-JUL-MES + 1).
092700     COMPUTE WKS-JUL-DIA =
092800             WKS-JUL-RESULTADO
092900              - WKS-DIAS-ANTES-MES (WKS-JUL-MES).
093000     MOVE WKS-JUL-ANIO TO ENT-PROXREV-ANIO.
093100     MOVE WKS-JUL-MES  TO ENT-PROXREV-MES.
093200     MOVE WKS-JUL-DIA  TO ENT-PROXREV-DIA.
093300 482-JULIANO-A-FECHA-EXIT.
093400     EXIT.
093500*----------------------------------------------------------------
093600 483-AVANZA-ANIO.
093700     DIVIDE WKS-JUL-ANIO BY 4 GIVING WKS-JUL-A4
093800            REMAINDER WKS-JUL-RESIDUO.
093900     MOVE 365 TO WKS-JUL-A100.
094000     IF WKS-JUL-RESIDUO = ZEROES
094100        MOVE 366 TO WKS-JUL-A100
094200     END-IF.
094300     SUBTRACT WKS-JUL-A100 FROM WKS-JUL-RESULTADO.
094400     ADD 1 TO WKS-JUL-ANIO.
094500 483-AVANZA-ANIO-EXIT.
094600     EXIT.
094700*----------------------------------------------------------------
094800 484-AVANZA-MES.
094900     ADD 1 TO WKS-JUL-MES.
095000 484-AVANZA-MES-EXIT.
095100     EXIT.
095200******************************************************************
095300*  420 - ACUMULACION DE CONTADORES DEL RESUMEN DE CUMPLIMIENTO   *
095400******************************************************************
095500 420-ACUMULA-SUMARIO-ENTIDAD.
095600     EVALUATE TRUE
095700        WHEN ENT-STATUS-COMPLIANT
095800           ADD 1 TO WKS-CNT-COMPLIANT
095900        WHEN ENT-STATUS-NO-COMPLIANT
096000           ADD 1 TO WKS-CNT-NO-COMPLIANT
096100        WHEN ENT-STATUS-PEND-REVISION
096200           ADD 1 TO WKS-CNT-PEND-REVISION
096300        WHEN ENT-STATUS-INVESTIGACION
096400           ADD 1 TO WKS-CNT-INVESTIGACION
096500        WHEN ENT-STATUS-SUSPENDIDA
096600           ADD 1 TO WKS-CNT-SUSPENDIDA
096700        WHEN ENT-STATUS-PROBATORIA
096800           ADD 1 TO WKS-CNT-PROBATORIA
096900     END-EVALUATE.
097000     EVALUATE TRUE
097100        WHEN ENT-RISK-BAJO
097200           ADD 1 TO WKS-CNT-RIESGO-BAJO
097300        WHEN ENT-RISK-MEDIO
097400           ADD 1 TO WKS-CNT-RIESGO-MEDIO
097500        WHEN ENT-RISK-ALTO
097600           ADD 1 TO WKS-CNT-RIESGO-ALTO
097700        WHEN ENT-RISK-CRITICO
097800           ADD 1 TO WKS-CNT-RIESGO-CRITICO
097900     END-EVALUATE.
098000     IF ENT-LIC-ESTA-POR-VENCER OR ENT-LIC-ESTA-VENCIDA
098100        ADD 1 TO WKS-CNT-LIC-POR-VENCER
098200     END-IF.
098300     IF ENT-REV-ESTA-ATRASADA
098400        ADD 1 TO WKS-CNT-REVISION-ATRASADA
098500     END-IF.
098600 420-ACUMULA-SUMARIO-ENTIDAD-EXIT.
098700     EXIT.
098800******************************************************************
098900*  430 - IMPRESION DE LA LINEA DE ALERTA DE LA ENTIDAD           *
099000******************************************************************
099100 430-ESCRIBE-ALERTA-ENTIDAD.
099200     GENERATE RENGLON-ALERTA-ENTIDAD.
099300 430-ESCRIBE-ALERTA-ENTIDAD-EXIT.
099400     EXIT.
099500******************************************************************
099600*  500 - PROCESO DEL ARCHIVO DE VIOLACIONES DE CUMPLIMIENTO      *
099700******************************************************************
099800 500-PROCESA-VIOLACIONES.
099900     IF WKS-CNT-VIOLACIONES = ZEROES
100000        MOVE 'ALERTAS DE VIOLACIONES DE CUMPLIMIENTO'
100100          TO WKS-TITULO-SECCION
100200        GENERATE RENGLON-TITULO-SECCION
100300     END-IF.
100400     ADD 1 TO WKS-CNT-VIOLACIONES.
100500     PERFORM 520-DERIVA-BANDERAS-VIOLACION
100600        THRU 520-DERIVA-BANDERAS-VIOLACION-EXIT.
100700     PERFORM 530-ACUMULA-SUMARIO-VIOLACION
100800        THRU 530-ACUMULA-SUMARIO-VIOLACION-EXIT.
100900     IF VIO-SI-REQUIERE-ATENCION
101000        PERFORM 540-ESCRIBE-ALERTA-VIOLACION
101100           THRU 540-ESCRIBE-ALERTA-VIOLACION-EXIT
101200     END-IF.
101300     PERFORM 510-LEE-VIOLATION-FILE
101400        THRU 510-LEE-VIOLATION-FILE-EXIT.
101500 500-PROCESA-VIOLACIONES-EXIT.
101600     EXIT.
101700*----------------------------------------------------------------
101800 510-LEE-VIOLATION-FILE.
101900     READ VIOLATION-FILE
102000        AT END
102100           MOVE 1 TO WKS-FIN-VIOLATION
102200           GO TO 510-LEE-VIOLATION-FILE-EXIT
102300     END-READ.
102400     IF FS-VIOLATION NOT = '00'
102500        MOVE 'VIOLATION-FILE' TO ARCHIVO
102600        MOVE 'READ'           TO ACCION
102700        MOVE VIO-ID           TO LLAVE (1:9)
102800        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION
102900                              LLAVE FS-VIOLATION FSE-VIOLATION
103000        MOVE 1 TO WKS-FIN-VIOLATION
103100     END-IF.
103200 510-LEE-VIOLATION-FILE-EXIT.
103300     EXIT.
103400******************************************************************
103500*  520 - DERIVACION DE BANDERAS DE LA VIOLACION EN PROCESO       *
103600*  REQUIERE ATENCION SI: MULTA VENCIDA SIN PAGAR, SEGUIMIENTO    *
103700*  VENCIDO, VIOLACION EN REVISION POR MAS DE 60 DIAS DESDE LA    *
103800*  FECHA DE LA VIOLACION, O SEVERIDAD CRITICAL.                  *
103900******************************************************************
104000 520-DERIVA-BANDERAS-VIOLACION.
104100     MOVE 'N' TO WKS-VIO-MULTA-ATRASADA
104200                 WKS-VIO-ESTA-RESUELTA
104300                 WKS-VIO-ESTA-ACTIVA
104400                 WKS-VIO-SEGUIMIENTO-ATRASO
104500                 WKS-VIO-REQUIERE-ATENCION.
104600     MOVE SPACES TO WKS-VIO-RAZON.
104700     IF VIO-STATUS-RESUELTA OR VIO-STATUS-DESESTIMADA
104800        MOVE 'Y' TO WKS-VIO-ESTA-RESUELTA
104900     ELSE
105000        MOVE 'Y' TO WKS-VIO-ESTA-ACTIVA
105100     END-IF.
105200     MOVE WKS-FP-ANIO TO WKS-JUL-ANIO.
105300     MOVE WKS-FP-MES  TO WKS-JUL-MES.
105400     MOVE WKS-FP-DIA  TO WKS-JUL-DIA.
105500     PERFORM 481-FECHA-A-JULIANO
105600        THRU 481-FECHA-A-JULIANO-EXIT.
105700     MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-1.
105800     MOVE VIO-FECVIO-ANIO TO WKS-JUL-ANIO.
105900     MOVE VIO-FECVIO-MES  TO WKS-JUL-MES.
106000     MOVE VIO-FECVIO-DIA  TO WKS-JUL-DIA.
106100     PERFORM 481-FECHA-A-JULIANO
106200        THRU 481-FECHA-A-JULIANO-EXIT.
106300     COMPUTE WKS-VIO-DIAS-DESDE =
106400             WKS-JULIANO-1 - WKS-JUL-RESULTADO.
106500     IF VIO-STATUS-EN-REVISION
106600           AND WKS-VIO-DIAS-DESDE > WKS-DIAS-ATENCION-VIOLACION
106700        MOVE 'Y' TO WKS-VIO-REQUIERE-ATENCION
106800        STRING WKS-VIO-RAZON DELIMITED BY SIZE
106900               'EN REVISION MAS DE 60 DIAS; ' DELIMITED BY SIZE
107000               INTO WKS-VIO-RAZON
107100        END-STRING
107200     END-IF.
107300     IF VIO-FECHA-VENCE-PAGO NOT = ZEROES
107400           AND VIO-MULTA-NO-PAGADA
107500        MOVE VIO-FECVENCE-ANIO TO WKS-JUL-ANIO
107600        MOVE VIO-FECVENCE-MES  TO WKS-JUL-MES
107700        MOVE VIO-FECVENCE-DIA  TO WKS-JUL-DIA
107800        PERFORM 481-FECHA-A-JULIANO
107900           THRU 481-FECHA-A-JULIANO-EXIT
108000        MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-2
108100        COMPUTE WKS-VIO-DIAS-PARA-PAGO =
108200                WKS-JULIANO-2 - WKS-JULIANO-1
108300        IF WKS-VIO-DIAS-PARA-PAGO < 0
108400           MOVE 'Y' TO WKS-VIO-MULTA-ATRASADA
108500           STRING WKS-VIO-RAZON DELIMITED BY SIZE
108600                  'MULTA ATRASADA; ' DELIMITED BY SIZE
108700                  INTO WKS-VIO-RAZON
108800           END-STRING
108900        END-IF
109000     END-IF.
109100     IF VIO-FECHA-SEGUIMIENTO NOT = ZEROES
109200           AND VIO-REQUIERE-SEGUIMIENTO
109300           AND WKS-VIO-ESTA-ACTIVA = 'Y'
109400        MOVE VIO-FECHA-SEGUIMIENTO TO WKS-FECHA-PLANA
109500        PERFORM 485-DESGLOSA-FECHA-PLANA
109600           THRU 485-DESGLOSA-FECHA-PLANA-EXIT
109700        PERFORM 481-FECHA-A-JULIANO
109800           THRU 481-FECHA-A-JULIANO-EXIT
109900        MOVE WKS-JUL-RESULTADO TO WKS-JULIANO-2
110000        IF WKS-JULIANO-1 > WKS-JULIANO-2
110100           MOVE 'Y' TO WKS-VIO-SEGUIMIENTO-ATRASO
110200           STRING WKS-VIO-RAZON DELIMITED BY SIZE
110300                  'SEGUIMIENTO ATRASADO; ' DELIMITED BY SIZE
110400                  INTO WKS-VIO-RAZON
110500           END-STRING
110600        END-IF
110700     END-IF.
110800     IF VIO-SEVERIDAD-CRITICA
110900        STRING WKS-VIO-RAZON DELIMITED BY SIZE
111000               'SEVERIDAD CRITICAL; ' DELIMITED BY SIZE
111100               INTO WKS-VIO-RAZON
111200        END-STRING
111300     END-IF.
111400     IF VIO-MULTA-ESTA-ATRASADA OR VIO-SEGUIM-ESTA-ATRASADO
111500           OR VIO-SEVERIDAD-CRITICA
111600        MOVE 'Y' TO WKS-VIO-REQUIERE-ATENCION
111700     END-IF.
111800 520-DERIVA-BANDERAS-VIOLACION-EXIT.
111900     EXIT.
112000*----------------------------------------------------------------
112100* 485-DESGLOSA-FECHA-PLANA - PARTE UNA FECHA AAAAMMDD QUE VIENE
112200* SIN REDEFINES PROPIO (WKS-FECHA-PLANA) EN SUS COMPONENTES DE
112300* ANIO/MES/DIA PARA ALIMENTAR 481-FECHA-A-JULIANO.
112400*----------------------------------------------------------------
112500 485-DESGLOSA-FECHA-PLANA.
112600     DIVIDE WKS-FECHA-PLANA BY 10000 GIVING WKS-JUL-ANIO
112700            REMAINDER WKS-JUL-RESIDUO.
112800     DIVIDE WKS-JUL-RESIDUO BY 100 GIVING WKS-JUL-MES
112900            REMAINDER WKS-JUL-DIA.
113000 485-DESGLOSA-FECHA-PLANA-EXIT.
113100     EXIT.
113200******************************************************************
113300*  530 - ACUMULACION DE MULTAS PENDIENTES Y VIOLACIONES DE       *
113400*  ATENCION AL RESUMEN DE CUMPLIMIENTO                           *
113500******************************************************************
113600 530-ACUMULA-SUMARIO-VIOLACION.
113700     IF VIO-MULTA-NO-PAGADA
113800        ADD VIO-MULTA-MONTO TO WKS-MULTAS-PENDIENTES
113900     END-IF.
114000     IF VIO-SI-REQUIERE-ATENCION
114100        ADD 1 TO WKS-CNT-VIOL-ATENCION
114200     END-IF.
114300 530-ACUMULA-SUMARIO-VIOLACION-EXIT.
114400     EXIT.
114500******************************************************************
114600*  540 - IMPRESION DE LA LINEA DE ALERTA DE LA VIOLACION         *
114700******************************************************************
114800 540-ESCRIBE-ALERTA-VIOLACION.
114900     GENERATE RENGLON-ALERTA-VIOLACION.
115000 540-ESCRIBE-ALERTA-VIOLACION-EXIT.
115100     EXIT.
115200******************************************************************
115300*  900 - CIERRE DEL REPORTE Y DE LOS ARCHIVOS DE ENTRADA         *
115400******************************************************************
115500 900-CIERRA-REPORTE.
115600     TERMINATE REPORTE-CUMPLIMIENTO.
115700     CLOSE ENTITY-FILE VIOLATION-FILE REPORT-FILE ENTITY-UPD.
115800     DISPLAY 'DFC1R01A - ENTIDADES LEIDAS    : '
115900             WKS-TOT-ENTIDADES.
116000     DISPLAY 'DFC1R01A - ENTIDADES INVALIDAS : '
116100             WKS-TOT-INVALIDOS.
116200     DISPLAY 'DFC1R01A - VIOLACIONES LEIDAS  : '
116300             WKS-CNT-VIOLACIONES.
116400 900-CIERRA-REPORTE-EXIT.
116500     EXIT.
